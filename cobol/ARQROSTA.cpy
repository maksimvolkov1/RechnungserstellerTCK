000100******************************************************************
000200*    COPY:        ARQROSTA
000300*    AUTOR:        A.NUNES.
000400*    DATA:         22/09/1988.
000500*----------------------------------------------------------------*
000600*    SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
000700*    OBJETIVO:     LAYOUT DE UMA LINHA DO "RELATORIO ANTIGO" -
000800*                  PLANILHA COM QUANTIDADE LIVRE DE ABAS (NAO SO
000900*                  AS 7 ABAS PADRAO), ONDE OS DADOS DO CLIENTE SE
001000*                  REPETEM POR ARRASTO (CARRY-FORWARD) NAS
001100*                  LINHAS SEGUINTES DA MESMA ABA.
001200*
001300*    VERSOES:      DATA        DESCRICAO                  TICKET
001400*                  ----------  -------------------------  ------
001500*                  22/09/1988  LAYOUT INICIAL (FITA MAG)  VEN133
001600*                  30/01/1991  RG-TARIF AMPLIADO 8 P/ 12  VEN268
001700*                  14/08/1998  AJUSTE ANO 2000 - SEM IMPA  MIL029
001800*                               CTO (REGISTRO NAO TEM DATA)
001900*                  28/07/2025  RETOMADO P/ CONTRATO THK - THK002
002000*                               FORMATO HERDADO DO RELATO
002100*                               RIO DE ABAS LIVRES ANTIGO
002200*                  10/08/2025  88-NIVEIS RG-WOCHENTAG-   THK017
002300*                               AUSENTE/RG-SEM-HORA
002400******************************************************************
002500*    OS CABECALHOS DESTA PLANILHA SAO COMPARADOS PELO PROGRAMA
002600*    LEITOR COM OS NOMES EXATOS (RESPEITANDO MAIUSCULA/MINUSCULA)
002700*    Halle/Platz/Wochentag/Std-Belegung/Tarif/Anrede/Titel/
002800*    Vorname/Name/Adresse/E-Mail. UMA ABA SEM ESSES CABECALHOS E
002900*    SIMPLESMENTE IGNORADA PELO PROGRAMA.
003000******************************************************************
003100 01  RG-REGISTRO-ANTIGO.
003200     05  RG-HALLE              PIC X(10).
003300     05  RG-PLATZ              PIC X(10).
003400     05  RG-WOCHENTAG          PIC X(02).
003500         88  RG-WOCHENTAG-AUSENTE  VALUE SPACES.
003600*                               SOBRESCREVE O DIA DA ABA QUANDO
003700*                               PREENCHIDO; EM BRANCO USA O NOME
003800*                               DA PROPRIA ABA
003900     05  RG-STD-BELEGUNG       PIC X(08).
004000         88  RG-SEM-HORA           VALUE SPACES.
004100*                               HORA DO SLOT, TEXTO LIVRE; SO E
004200*                               VALIDO SE CAIR NA GRADE DE 30 MIN
004300     05  RG-TARIF              PIC X(12).
004400*                               TARIFA DESTA LINHA, IMPRESSA
004500*                               COMO TEXTO NO RELATORIO (NAO
004600*                               SOMADA)
004700     05  RG-ANREDE             PIC X(10).
004800     05  RG-TITEL              PIC X(20).
004900     05  RG-VORNAME            PIC X(30).
005000     05  RG-NOME               PIC X(40).
005100     05  RG-ENDERECO           PIC X(60).
005200     05  RG-EMAIL              PIC X(60).
005300     05  FILLER                PIC X(48).
005400******************************************************************
