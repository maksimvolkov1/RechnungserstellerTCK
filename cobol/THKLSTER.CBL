000100      IDENTIFICATION DIVISION.
000200     *----------------------------------------------------------------*
000300      PROGRAM-ID.    THKLSTER.
000400      AUTHOR.        A.NUNES.
000500      INSTALLATION.  HBSIS-SUPERO.
000600      DATE-WRITTEN.  30/11/1984.
000700      DATE-COMPILED.
000800      SECURITY.      USO INTERNO - HBSIS-SUPERO.
000900     *----------------------------------------------------------------*
001000     * SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
001100     * PROGRAMA:     THKLSTER
001200     *
001300     * OBJETIVO:     RELATORIO "FORMATO ANTIGO" DE ESCALA SEMANAL - LE
001400     *               UMA QUANTIDADE LIVRE DE ABAS (NAO SO AS 7 PADRAO),
001500     *               ONDE OS DADOS DO CLIENTE SE REPETEM POR ARRASTO
001600     *               (CARRY-FORWARD) ENTRE LINHAS DA MESMA ABA, ORDENA
001700     *               AS RESERVAS POR CLIENTE/DIA/QUADRA/HORA VIA SORT,
001800     *               FUNDE EM BLOCOS CONTIGUOS E IMPRIME A LISTAGEM
001900     *               POR CLIENTE, COM QUEBRA POR DIA DA SEMANA.
002000     *
002100     * VERSOES:      DATA        DESCRICAO                  TICKET
002200     *               ----------  -------------------------  ------
002300     *               30/11/1984  PROGRAMA ORIGINAL - LISTAGE VEN041
002400     *                            M DE ESCALA POR VENDEDOR
002500     *               14/05/1987  SORT ACRESCENTADO - ANTES A VEN079
002600     *                            ORDEM ERA A DA PROPRIA FITA
002700     *               03/03/1990  SUPORTE A QUANTIDADE VARIA-  VEN198
002800     *                            VEL DE ABAS (ANTES SO 5)
002900     *               14/08/1998  AJUSTE ANO 2000 - SEM IMPAC  MIL032
003000     *                            TO (RELATORIO NAO IMPRIME
003100     *                            DATA, SO DIA DA SEMANA)
003200     *               14/07/2025  RETOMADO P/ CONTRATO THK -   THK002
003300     *                            ABAS PASSARAM A SER CLIEN-
003400     *                            TES/QUADRAS DE LOCACAO, CAR
003500     *                            RY-FORWARD MANTIDO DO LAYOU
003600     *                            T ORIGINAL
003700     *               01/08/2025  GRADE DE 30 MIN VALIDADA NA  THK008
003800     *                            LEITURA (2400-VALIDA-GRADE)
003900     *               08/08/2025  QUEBRA DE CLIENTE E DE DIA   THK010
004000     *                            REESCRITAS P/ LINHA EM BRAN
004100     *                            CO ENTRE GRUPOS (SEM TOTAL
004200     *                            ACUMULADO - SO DETALHE)
004300     *               10/08/2025  88-NIVEIS ACRESCENTADOS NOS   THK017
004400     *                            INDICADORES DE WS-FLAGS (FIM
004500     *                            -PLAN/FIM-SAIDA/TEM-HORA/TEM
004600     *                            -CLIENTE/HORA-VALIDA), NO PA
004700     *                            DRAO JA USADO EM ARQCUST
004800     *
004900     *================================================================*
005000      ENVIRONMENT DIVISION.
005100     *----------------------------------------------------------------*
005200      CONFIGURATION SECTION.
005300      SPECIAL-NAMES.
005400          C01 IS TOPO-FORMULARIO
005500          CLASS CLASSE-DIGITO IS "0" THRU "9"
005600          UPSI-0 ON STATUS IS WS-UPSI-TESTE-ON
005700                 OFF STATUS IS WS-UPSI-TESTE-OFF.
005800
005900      INPUT-OUTPUT SECTION.
006000      FILE-CONTROL.
006100          SELECT ARQ-PLANILHA ASSIGN TO WS-NOME-ARQUIVO-ATUAL
006200                 ORGANIZATION IS LINE SEQUENTIAL
006300                 FILE STATUS IS WT-ST-PLANILHA.
006400          SELECT WK-ARQ-ENTRADA ASSIGN TO "WKENTRAD"
006500                 ORGANIZATION IS SEQUENTIAL
006600                 FILE STATUS IS WT-ST-ENTRADA.
006700          SELECT WK-ARQ-SAIDA  ASSIGN TO "WKSAIDA"
006800                 ORGANIZATION IS SEQUENTIAL
006900                 FILE STATUS IS WT-ST-SAIDA.
007000          SELECT ARQ-LISTA    ASSIGN TO "LISTAGEM"
007100                 ORGANIZATION IS LINE SEQUENTIAL
007200                 FILE STATUS IS WT-ST-LISTA.
007300     *
007400      DATA DIVISION.
007500      FILE SECTION.
007600      FD  ARQ-PLANILHA.
007700          COPY ARQROSTA.
007800
007900      FD  WK-ARQ-ENTRADA.
008000      01  WK-REG-ENTRADA                PIC X(266).
008100
008200      FD  WK-ARQ-SAIDA.
008300      01  WK-REG-SAIDA                  PIC X(266).
008400
008500      SD  WK-ARQ-ORDENACAO.
008600      01  WK-REGISTRO-ORD.
008700          05 WK-NOME                     PIC X(40).
008800          05 WK-VORNAME                  PIC X(30).
008900          05 WK-EMAIL                    PIC X(60).
009000          05 WK-DIA-ORDEM                PIC 9(01).
009100          05 WK-DIA-COD                  PIC X(02).
009200          05 WK-HALLE                    PIC X(10).
009300          05 WK-PLATZ                    PIC X(10).
009400          05 WK-TARIF                    PIC X(12).
009500          05 WK-HORA                     PIC X(05).
009600          05 WK-SEQ                      PIC 9(06).
009700          05 WK-ANREDE                   PIC X(10).
009800          05 WK-TITEL                    PIC X(20).
009900          05 WK-ENDERECO                 PIC X(60).
010000
010100      FD  ARQ-LISTA.
010200      01  LT-LINHA                      PIC X(132).
010300
010400     *================================================================*
010500      WORKING-STORAGE SECTION.
010600     *----------------------------------------------------------------*
010700      77  WT-QTD-PLANILHAS             PIC 9(02) COMP VALUE 9.
010800      77  WT-IDX-PLAN                  PIC 9(02) COMP VALUE ZERO.
010900      77  WT-IDX-ORDEM                  PIC 9(02) COMP VALUE ZERO.
011000      77  WS-SEQ-GLOBAL                PIC 9(06) COMP VALUE ZERO.
011100      77  WS-DIA-ORDEM-NUM              PIC 9(01) VALUE ZERO.
011200      77  WS-HORA-HH                    PIC 9(02) COMP VALUE ZERO.
011300      77  WS-HORA-MM                    PIC 9(02) COMP VALUE ZERO.
011400      77  WS-TOTAL-MIN                  PIC 9(04) COMP VALUE ZERO.
011500      77  WS-NOVA-HH                    PIC 9(02) COMP VALUE ZERO.
011600      77  WS-NOVA-MM                    PIC 9(02) COMP VALUE ZERO.
011700      01  WS-NOVA-HH-ED                 PIC 99.
011800      01  WS-NOVA-MM-ED                 PIC 99.
011900      01  WS-HORA-ENTRADA-9700          PIC X(05) VALUE SPACES.
012000      01  WS-HORA-MAIS-30               PIC X(05) VALUE SPACES.
012100
012200      01  WS-NOME-ARQUIVO-ATUAL         PIC X(08) VALUE SPACES.
012300      01  WS-DIA-PADRAO-ATUAL           PIC X(02) VALUE SPACES.
012400
012500      01  WT-FILE-STATUS.
012600          03 WT-ST-PLANILHA             PIC X(002) VALUE SPACES.
012700          03 WT-ST-ENTRADA              PIC X(002) VALUE SPACES.
012800          03 WT-ST-SAIDA                PIC X(002) VALUE SPACES.
012900          03 WT-ST-LISTA                PIC X(002) VALUE SPACES.
013000
013100      01  WS-FLAGS.
013200          03 WS-EOF-PLAN                PIC X(01) VALUE "N".
013300             88  WS-FIM-PLAN             VALUE "S".
013400          03 WS-EOF-SAIDA                PIC X(01) VALUE "N".
013500             88  WS-FIM-SAIDA            VALUE "S".
013600          03 WS-TEM-HORA                 PIC X(01) VALUE "N".
013700             88  WS-LINHA-TEM-HORA       VALUE "S".
013800          03 WS-TEM-CLIENTE              PIC X(01) VALUE "N".
013900             88  WS-LINHA-TEM-CLIENTE    VALUE "S".
014000          03 WS-HORA-OK                  PIC X(01) VALUE "N".
014100             88  WS-HORA-VALIDA          VALUE "S".
014200
014300     *----------------------------------------------------------------*
014400     * TABELA DRIVER DAS ABAS (SHEETS) A LER - ATE 9, DAS QUAIS AS 7
014500     * PRIMEIRAS SAO OS DIAS DA SEMANA PADRAO (ENTRAM NO CRITERIO DE
014600     * ORDEM Mo..So) E AS 2 ULTIMAS SAO ABAS LIVRES (VAO PRO FIM DA
014700     * ORDENACAO POR NAO CASAREM COM NENHUM DIA CONHECIDO).
014800     *----------------------------------------------------------------*
014900      01  WT-TAB-PLANILHAS-LIT.
015000          05 FILLER  PIC X(10) VALUE "MOMOSEMANA".
015100          05 FILLER  PIC X(10) VALUE "DIDISEMANA".
015200          05 FILLER  PIC X(10) VALUE "MIMISEMANA".
015300          05 FILLER  PIC X(10) VALUE "DODOSEMANA".
015400          05 FILLER  PIC X(10) VALUE "FRFRSEMANA".
015500          05 FILLER  PIC X(10) VALUE "SASASEMANA".
015600          05 FILLER  PIC X(10) VALUE "SOSOSEMANA".
015700          05 FILLER  PIC X(10) VALUE "  AVULSA1 ".
015800          05 FILLER  PIC X(10) VALUE "  AVULSA2 ".
015900      01  WT-TAB-PLANILHAS REDEFINES WT-TAB-PLANILHAS-LIT.
016000          05 WT-PLANILHA OCCURS 9 TIMES INDEXED BY WT-IX-PLAN.
016100              10 WT-DIA-PADRAO          PIC X(02).
016200              10 WT-NOME-ARQUIVO        PIC X(08).
016300
016400      01  WT-TAB-ORDEM-DIA-LIT.
016500          05 FILLER  PIC X(03) VALUE "MO1".
016600          05 FILLER  PIC X(03) VALUE "DI2".
016700          05 FILLER  PIC X(03) VALUE "MI3".
016800          05 FILLER  PIC X(03) VALUE "DO4".
016900          05 FILLER  PIC X(03) VALUE "FR5".
017000          05 FILLER  PIC X(03) VALUE "SA6".
017100          05 FILLER  PIC X(03) VALUE "SO7".
017200      01  WT-TAB-ORDEM-DIA REDEFINES WT-TAB-ORDEM-DIA-LIT.
017300          05 WT-ORDEM-ITEM OCCURS 7 TIMES INDEXED BY WT-IX-ORDEM.
017400              10 WT-ORDEM-COD           PIC X(02).
017500              10 WT-ORDEM-NUM           PIC 9(01).
017600
017700     *----------------------------------------------------------------*
017800     * AREA DE TRABALHO - USADA TANTO PARA MONTAR O REGISTRO ANTES DE
017900     * GRAVAR NA ENTRADA DA ORDENACAO QUANTO PARA RECEBER O REGISTRO
018000     * LIDO DE VOLTA DA SAIDA JA ORDENADA.
018100     *----------------------------------------------------------------*
018200      01  WA-REG-TRABALHO.
018300          05 WA-NOME                    PIC X(40) VALUE SPACES.
018400          05 WA-VORNAME                 PIC X(30) VALUE SPACES.
018500          05 WA-EMAIL                   PIC X(60) VALUE SPACES.
018600          05 WA-DIA-ORDEM                PIC 9(01) VALUE ZERO.
018700          05 WA-DIA-COD                  PIC X(02) VALUE SPACES.
018800          05 WA-HALLE                    PIC X(10) VALUE SPACES.
018900          05 WA-PLATZ                    PIC X(10) VALUE SPACES.
019000          05 WA-TARIF                    PIC X(12) VALUE SPACES.
019100          05 WA-HORA                     PIC X(05) VALUE SPACES.
019200          05 WA-SEQ                      PIC 9(06) VALUE ZERO.
019300          05 WA-ANREDE                   PIC X(10) VALUE SPACES.
019400          05 WA-TITEL                    PIC X(20) VALUE SPACES.
019500          05 WA-ENDERECO                 PIC X(60) VALUE SPACES.
019600      01  WA-REG-TRABALHO-R REDEFINES WA-REG-TRABALHO.
019700          05 WA-BYTES                   PIC X(266).
019800
019900     *----------------------------------------------------------------*
020000     * CARGA (CARRY) DO CLIENTE NA ABA ATUAL - REGRA "NAO-BRANCO
020100     * SOBRESCREVE, BRANCO NUNCA APAGA".
020200     *----------------------------------------------------------------*
020300      01  WS-CARGA.
020400          05 WS-CARGA-ANREDE             PIC X(10) VALUE SPACES.
020500          05 WS-CARGA-TITEL              PIC X(20) VALUE SPACES.
020600          05 WS-CARGA-VORNAME            PIC X(30) VALUE SPACES.
020700          05 WS-CARGA-NOME               PIC X(40) VALUE SPACES.
020800          05 WS-CARGA-ENDERECO           PIC X(60) VALUE SPACES.
020900          05 WS-CARGA-EMAIL              PIC X(60) VALUE SPACES.
021000
021100     *----------------------------------------------------------------*
021200     * CABECALHO "VENCEDOR" DO CLIENTE EM IMPRESSAO - O DE MAIOR
021300     * WA-SEQ (MAIS RECENTE) ENTRE TODOS OS SLOTS GRAVADOS PARA ESTE
021400     * CLIENTE, EM QUALQUER ABA.
021500     *----------------------------------------------------------------*
021600      01  WS-HDR-CLIENTE.
021700          05 WS-HDR-ANREDE                PIC X(10) VALUE SPACES.
021800          05 WS-HDR-TITEL                 PIC X(20) VALUE SPACES.
021900          05 WS-HDR-VORNAME               PIC X(30) VALUE SPACES.
022000          05 WS-HDR-NOME                  PIC X(40) VALUE SPACES.
022100          05 WS-HDR-ENDERECO              PIC X(60) VALUE SPACES.
022200          05 WS-HDR-EMAIL                 PIC X(60) VALUE SPACES.
022300
022400     *----------------------------------------------------------------*
022500     * SAVE-FIELDS DA QUEBRA DE CONTROLE E BLOCO ABERTO.
022600     *----------------------------------------------------------------*
022700      01  WS-CHAVE-CLI-ANT               PIC X(130) VALUE SPACES.
022800      01  WS-DIA-ANT                     PIC X(02) VALUE SPACES.
022900
023000      01  WC-BLOCO-ATUAL.
023100          05 WC-QTD-SLOTS                PIC 9(03) COMP VALUE ZERO.
023200          05 WC-HALLE                    PIC X(10) VALUE SPACES.
023300          05 WC-PLATZ                    PIC X(10) VALUE SPACES.
023400          05 WC-TARIF                    PIC X(12) VALUE SPACES.
023500          05 WC-DIA                      PIC X(02) VALUE SPACES.
023600          05 WC-VON                      PIC X(05) VALUE SPACES.
023700          05 WC-PROXIMA-ESPERADA         PIC X(05) VALUE SPACES.
023800
023900      01  WS-LINHA-SAIDA                PIC X(132) VALUE SPACES.
024000      77  WS-LINHA-TEM-CONTEUDO         PIC X(01) VALUE "N".
024100      01  WS-CAMPO-HALLE-FMT            PIC X(16) VALUE SPACES.
024200      01  WS-CAMPO-PLATZ-FMT            PIC X(16) VALUE SPACES.
024300      01  WS-FAIXA-HORA                 PIC X(13) VALUE SPACES.
024400      01  WS-HORA-FIM                   PIC X(05) VALUE SPACES.
024500
024600      01  WS-LINHA-NOME                 PIC X(100) VALUE SPACES.
024700
024800     *================================================================*
024900      PROCEDURE DIVISION.
025000     *----------------------------------------------------------------*
025100      0-PRINCIPAL.
025200
025300          PERFORM 1000-INICIA
025400          PERFORM 2000-LE-PLANILHAS
025500          PERFORM 3000-ORDENA
025600          PERFORM 4000-IMPRIME-RELATORIO
025700          PERFORM 9900-TERMINA
025800          STOP RUN.
025900     *----------------------------------------------------------------*
026000
026100      1000-INICIA.
026200          MOVE ZERO TO WS-SEQ-GLOBAL.
026300
026400     *----------------------------------------------------------------*
026500     * PASSO 1 - VARRE TODAS AS ABAS E GRAVA UM REGISTRO DE SLOT NA
026600     * ENTRADA DA ORDENACAO PARA CADA RESERVA VALIDA ENCONTRADA.
026700     *----------------------------------------------------------------*
026800      2000-LE-PLANILHAS.
026900          OPEN OUTPUT WK-ARQ-ENTRADA
027000          PERFORM 2050-PROCESSA-PLANILHA VARYING WT-IX-PLAN FROM 1
027100                  BY 1 UNTIL WT-IX-PLAN > WT-QTD-PLANILHAS
027200          CLOSE WK-ARQ-ENTRADA.
027300
027400      2050-PROCESSA-PLANILHA.
027500          MOVE WT-NOME-ARQUIVO(WT-IX-PLAN) TO WS-NOME-ARQUIVO-ATUAL
027600          MOVE WT-DIA-PADRAO(WT-IX-PLAN)   TO WS-DIA-PADRAO-ATUAL
027700          MOVE SPACES TO WS-CARGA
027800          MOVE "N" TO WS-EOF-PLAN
027900          OPEN INPUT ARQ-PLANILHA
028000          PERFORM 2060-LE-LINHA-PLAN
028100          IF NOT WS-FIM-PLAN
028200              PERFORM 2060-LE-LINHA-PLAN
028300          END-IF
028400          PERFORM 2200-TRATA-LINHA UNTIL WS-FIM-PLAN
028500          CLOSE ARQ-PLANILHA.
028600
028700      2060-LE-LINHA-PLAN.
028800          READ ARQ-PLANILHA NEXT RECORD
028900              AT END MOVE "S" TO WS-EOF-PLAN
029000          END-READ.
029100
029200     *----------------------------------------------------------------*
029300     * A PRIMEIRA LINHA DA ABA E O CABECALHO (Halle/Platz/.../E-Mail),
029400     * JA CONFIRMADO NA GRAVACAO DA PLANILHA PELO CLIENTE - SO DESCAR-
029500     * TA. AS DEMAIS SAO TRATADAS PELOS CASOS A/B/C/D DA ESPECIFICACAO.
029600     *----------------------------------------------------------------*
029700      2200-TRATA-LINHA.
029800          IF NOT RG-SEM-HORA
029900              MOVE "S" TO WS-TEM-HORA
030000          ELSE
030100              MOVE "N" TO WS-TEM-HORA
030200          END-IF
030300          IF RG-ANREDE NOT = SPACES OR RG-TITEL NOT = SPACES
030400             OR RG-VORNAME NOT = SPACES OR RG-NOME NOT = SPACES
030500             OR RG-ENDERECO NOT = SPACES OR RG-EMAIL NOT = SPACES
030600              MOVE "S" TO WS-TEM-CLIENTE
030700          ELSE
030800              MOVE "N" TO WS-TEM-CLIENTE
030900          END-IF
031000          IF WS-LINHA-TEM-CLIENTE
031100              PERFORM 2100-ATUALIZA-CARRY
031200          END-IF
031300          IF WS-LINHA-TEM-HORA AND WS-LINHA-TEM-CLIENTE
031400              PERFORM 2400-VALIDA-GRADE
031500              IF WS-HORA-VALIDA
031600                  PERFORM 2500-GRAVA-SLOT
031700              END-IF
031800          END-IF
031900          PERFORM 2060-LE-LINHA-PLAN.
032000
032100     *----------------------------------------------------------------*
032200     * REGRA DE ARRASTO: VALOR NAO-BRANCO NESTA LINHA SEMPRE SOBRE-
032300     * ESCREVE A CARGA; UM CAMPO EM BRANCO NESTA LINHA NUNCA A APAGA.
032400     *----------------------------------------------------------------*
032500      2100-ATUALIZA-CARRY.
032600          IF RG-ANREDE NOT = SPACES
032700              MOVE RG-ANREDE TO WS-CARGA-ANREDE
032800          END-IF
032900          IF RG-TITEL NOT = SPACES
033000              MOVE RG-TITEL TO WS-CARGA-TITEL
033100          END-IF
033200          IF RG-VORNAME NOT = SPACES
033300              MOVE RG-VORNAME TO WS-CARGA-VORNAME
033400          END-IF
033500          IF RG-NOME NOT = SPACES
033600              MOVE RG-NOME TO WS-CARGA-NOME
033700          END-IF
033800          IF RG-ENDERECO NOT = SPACES
033900              MOVE RG-ENDERECO TO WS-CARGA-ENDERECO
034000          END-IF
034100          IF RG-EMAIL NOT = SPACES
034200              MOVE RG-EMAIL TO WS-CARGA-EMAIL
034300          END-IF.
034400
034500     *----------------------------------------------------------------*
034600     * O DIA DA SEMANA DA LINHA E O DA PROPRIA ABA, A MENOS QUE A
034700     * COLUNA WOCHENTAG TENHA SIDO PREENCHIDA.
034800     *----------------------------------------------------------------*
034900      2350-ACHA-ORDEM-DIA.
035000          IF NOT RG-WOCHENTAG-AUSENTE
035100              MOVE RG-WOCHENTAG TO WA-DIA-COD
035200          ELSE
035300              MOVE WS-DIA-PADRAO-ATUAL TO WA-DIA-COD
035400          END-IF
035500          MOVE 9 TO WA-DIA-ORDEM
035600          PERFORM 2360-TESTA-DIA VARYING WT-IX-ORDEM FROM 1 BY 1
035700                  UNTIL WT-IX-ORDEM > 7.
035800
035900      2360-TESTA-DIA.
036000          IF WT-ORDEM-COD(WT-IX-ORDEM) = WA-DIA-COD
036100              MOVE WT-ORDEM-NUM(WT-IX-ORDEM) TO WA-DIA-ORDEM
036200          END-IF.
036300
036400     *----------------------------------------------------------------*
036500     * GRADE DE 30 MINUTOS - SO "HH:MM" E "HH:MM:SS" SAO ACEITOS (OS 5
036600     * PRIMEIROS CARACTERES), E O MINUTO TEM QUE SER 00 OU 30.
036700     *----------------------------------------------------------------*
036800      2400-VALIDA-GRADE.
036900          MOVE "N" TO WS-HORA-OK
037000          MOVE RG-STD-BELEGUNG(1:5) TO WA-HORA
037100          IF WA-HORA(3:1) = ":"
037200              MOVE WA-HORA(4:2) TO WS-HORA-MM
037300              IF WS-HORA-MM = 0 OR WS-HORA-MM = 30
037400                  MOVE "S" TO WS-HORA-OK
037500              END-IF
037600          END-IF.
037700
037800     *----------------------------------------------------------------*
037900     * GRAVA O SLOT NA ENTRADA DA ORDENACAO, JA COM O DIA RESOLVIDO E
038000     * O NUMERO DE SEQUENCIA GLOBAL (USADO SO PARA DESCOBRIR, DEPOIS,
038100     * QUAL FOI O ULTIMO CABECALHO CARREGADO DO CLIENTE).
038200     *----------------------------------------------------------------*
038300      2500-GRAVA-SLOT.
038400          PERFORM 2350-ACHA-ORDEM-DIA
038500          ADD 1 TO WS-SEQ-GLOBAL
038600          MOVE WS-CARGA-NOME    TO WA-NOME
038700          MOVE WS-CARGA-VORNAME TO WA-VORNAME
038800          MOVE WS-CARGA-EMAIL   TO WA-EMAIL
038900          MOVE RG-HALLE         TO WA-HALLE
039000          MOVE RG-PLATZ         TO WA-PLATZ
039100          MOVE RG-TARIF         TO WA-TARIF
039200          MOVE WS-SEQ-GLOBAL    TO WA-SEQ
039300          MOVE WS-CARGA-ANREDE  TO WA-ANREDE
039400          MOVE WS-CARGA-TITEL   TO WA-TITEL
039500          MOVE WS-CARGA-ENDERECO TO WA-ENDERECO
039600          MOVE WA-BYTES TO WK-REG-ENTRADA
039700          WRITE WK-REG-ENTRADA.
039800
039900     *----------------------------------------------------------------*
040000     * ORDENA POR CLIENTE, DIA (NA ORDEM Mo..So), QUADRA E HORA - A
040100     * FUSAO EM BLOCOS NO PASSO 4000 DEPENDE DESTA ORDEM.
040200     *----------------------------------------------------------------*
040300      3000-ORDENA.
040400          SORT WK-ARQ-ORDENACAO
040500              ON ASCENDING KEY WK-NOME WK-VORNAME WK-EMAIL
040600                               WK-DIA-ORDEM WK-HALLE WK-PLATZ
040700                               WK-TARIF WK-HORA WK-SEQ
040800              USING WK-ARQ-ENTRADA
040900              GIVING WK-ARQ-SAIDA.
041000
041100     *----------------------------------------------------------------*
041200     * PASSO 2 - LE O ARQUIVO JA ORDENADO E IMPRIME COM QUEBRA DE
041300     * CLIENTE (EXTERNA) E DE DIA (INTERNA), FUNDINDO EM BLOCOS.
041400     *----------------------------------------------------------------*
041500      4000-IMPRIME-RELATORIO.
041600          OPEN INPUT  WK-ARQ-SAIDA
041700          OPEN OUTPUT ARQ-LISTA
041800          MOVE "N" TO WS-EOF-SAIDA
041900          MOVE SPACES TO WS-CHAVE-CLI-ANT
042000          MOVE SPACES TO WS-DIA-ANT
042100          PERFORM 4100-LE-SAIDA
042200          PERFORM 4200-PROCESSA-REGISTRO UNTIL WS-FIM-SAIDA
042300          PERFORM 4700-FECHA-BLOCO-ATUAL
042400          IF WS-CHAVE-CLI-ANT NOT = SPACES
042500              PERFORM 6290-FECHA-CLIENTE
042600          END-IF
042700          CLOSE WK-ARQ-SAIDA ARQ-LISTA.
042800
042900      4100-LE-SAIDA.
043000          READ WK-ARQ-SAIDA NEXT RECORD
043100              AT END MOVE "S" TO WS-EOF-SAIDA
043200          END-READ
043300          IF NOT WS-FIM-SAIDA
043400              MOVE WK-REG-SAIDA TO WA-BYTES
043500          END-IF.
043600
043700      4200-PROCESSA-REGISTRO.
043800          IF WA-NOME NOT = WS-CHAVE-CLI-ANT(1:40)
043900             OR WA-VORNAME NOT = WS-CHAVE-CLI-ANT(41:30)
044000             OR WA-EMAIL NOT = WS-CHAVE-CLI-ANT(71:60)
044100              PERFORM 4700-FECHA-BLOCO-ATUAL
044200              IF WS-CHAVE-CLI-ANT NOT = SPACES
044300                  PERFORM 6290-FECHA-CLIENTE
044400              END-IF
044500              MOVE WA-ANREDE   TO WS-HDR-ANREDE
044600              MOVE WA-TITEL    TO WS-HDR-TITEL
044700              MOVE WA-VORNAME  TO WS-HDR-VORNAME
044800              MOVE WA-NOME     TO WS-HDR-NOME
044900              MOVE WA-ENDERECO TO WS-HDR-ENDERECO
045000              MOVE WA-EMAIL    TO WS-HDR-EMAIL
045100              PERFORM 6100-CABECALHO-CLIENTE
045200              STRING WA-NOME DELIMITED BY SIZE
045300                     WA-VORNAME DELIMITED BY SIZE
045400                     WA-EMAIL DELIMITED BY SIZE
045500                  INTO WS-CHAVE-CLI-ANT
045600              MOVE SPACES TO WS-DIA-ANT
045700          ELSE
045800              IF WA-DIA-COD NOT = WS-DIA-ANT
045900                  PERFORM 4700-FECHA-BLOCO-ATUAL
046000                  IF WS-DIA-ANT NOT = SPACES
046100                      PERFORM 6200-CORPO-DIA
046200                  END-IF
046300              END-IF
046400          END-IF
046500          MOVE WA-DIA-COD TO WS-DIA-ANT
046600          PERFORM 4300-FUNDE-BLOCO
046700          PERFORM 4100-LE-SAIDA.
046800
046900     *----------------------------------------------------------------*
047000     * FUSAO DE BLOCO - MESMA QUADRA/TARIFA E HORA EXATAMENTE 30 MIN
047100     * DEPOIS DA ULTIMA DO BLOCO ABERTO (CONDICAO DE FUSAO DE BLOCO
047200     * CONTIGUO, MESMA REGRA DO THKFATUR 3500-FUNDE-BLOCO).
047300     *----------------------------------------------------------------*
047400      4300-FUNDE-BLOCO.
047500          IF WC-QTD-SLOTS = ZERO
047600              PERFORM 4500-ABRE-BLOCO
047700          ELSE
047800              IF WA-HALLE = WC-HALLE AND WA-PLATZ = WC-PLATZ
047900                 AND WA-TARIF = WC-TARIF AND WA-DIA-COD = WC-DIA
048000                 AND WA-HORA = WC-PROXIMA-ESPERADA
048100                  PERFORM 4600-ESTENDE-BLOCO
048200              ELSE
048300                  PERFORM 4700-FECHA-BLOCO-ATUAL
048400                  PERFORM 4500-ABRE-BLOCO
048500              END-IF
048600          END-IF.
048700
048800      4500-ABRE-BLOCO.
048900          MOVE 1          TO WC-QTD-SLOTS
049000          MOVE WA-HALLE   TO WC-HALLE
049100          MOVE WA-PLATZ   TO WC-PLATZ
049200          MOVE WA-TARIF   TO WC-TARIF
049300          MOVE WA-DIA-COD TO WC-DIA
049400          MOVE WA-HORA    TO WC-VON
049500          MOVE WA-HORA    TO WS-HORA-ENTRADA-9700
049600          PERFORM 9700-SOMA-30-MIN
049700          MOVE WS-HORA-MAIS-30 TO WC-PROXIMA-ESPERADA.
049800
049900      4600-ESTENDE-BLOCO.
050000          ADD 1 TO WC-QTD-SLOTS
050100          MOVE WA-HORA TO WS-HORA-ENTRADA-9700
050200          PERFORM 9700-SOMA-30-MIN
050300          MOVE WS-HORA-MAIS-30 TO WC-PROXIMA-ESPERADA.
050400
050500      4700-FECHA-BLOCO-ATUAL.
050600          IF WC-QTD-SLOTS > ZERO
050700              MOVE WC-PROXIMA-ESPERADA TO WS-HORA-FIM
050800              PERFORM 6300-LINHA-BLOCO
050900              MOVE ZERO TO WC-QTD-SLOTS
051000          END-IF.
051100
051200     *----------------------------------------------------------------*
051300     * CABECALHO IMPRESSO DO CLIENTE - "ANREDE TITEL VORNAME NOME :",
051400     * ENDERECO, E-MAIL, "Spielzeit :" E LINHA EM BRANCO.
051500     *----------------------------------------------------------------*
051600      6100-CABECALHO-CLIENTE.
051700          MOVE SPACES TO WS-LINHA-NOME
051800          MOVE "N" TO WS-LINHA-TEM-CONTEUDO
051900          IF WS-HDR-ANREDE NOT = SPACES
052000              STRING WS-HDR-ANREDE DELIMITED BY SPACE
052100                  INTO WS-LINHA-NOME
052200              MOVE "S" TO WS-LINHA-TEM-CONTEUDO
052300          END-IF
052400          IF WS-HDR-TITEL NOT = SPACES
052500              PERFORM 6150-ACRESCENTA-NOME
052600          END-IF
052700          IF WS-HDR-VORNAME NOT = SPACES
052800              PERFORM 6160-ACRESCENTA-NOME
052900          END-IF
053000          IF WS-HDR-NOME NOT = SPACES
053100              PERFORM 6170-ACRESCENTA-NOME
053200          END-IF
053300          MOVE SPACES TO LT-LINHA
053400          STRING WS-LINHA-NOME DELIMITED BY SIZE
053500                 ":"           DELIMITED BY SIZE
053600              INTO LT-LINHA
053700          WRITE LT-LINHA
053800          MOVE WS-HDR-ENDERECO TO LT-LINHA
053900          IF WS-HDR-ENDERECO NOT = SPACES
054000              WRITE LT-LINHA
054100          END-IF
054200          MOVE WS-HDR-EMAIL TO LT-LINHA
054300          IF WS-HDR-EMAIL NOT = SPACES
054400              WRITE LT-LINHA
054500          END-IF
054600          MOVE "Spielzeit :" TO LT-LINHA
054700          WRITE LT-LINHA
054800          MOVE SPACES TO LT-LINHA
054900          WRITE LT-LINHA.
055000
055100      6150-ACRESCENTA-NOME.
055200          IF WS-LINHA-TEM-CONTEUDO = "S"
055300              STRING WS-LINHA-NOME DELIMITED BY SPACE
055400                     " "           DELIMITED BY SIZE
055500                     WS-HDR-TITEL  DELIMITED BY SPACE
055600                  INTO WS-LINHA-NOME
055700          ELSE
055800              MOVE WS-HDR-TITEL TO WS-LINHA-NOME
055900          END-IF
056000          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
056100
056200      6160-ACRESCENTA-NOME.
056300          IF WS-LINHA-TEM-CONTEUDO = "S"
056400              STRING WS-LINHA-NOME DELIMITED BY SPACE
056500                     " "           DELIMITED BY SIZE
056600                     WS-HDR-VORNAME DELIMITED BY SPACE
056700                  INTO WS-LINHA-NOME
056800          ELSE
056900              MOVE WS-HDR-VORNAME TO WS-LINHA-NOME
057000          END-IF
057100          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
057200
057300      6170-ACRESCENTA-NOME.
057400          IF WS-LINHA-TEM-CONTEUDO = "S"
057500              STRING WS-LINHA-NOME DELIMITED BY SPACE
057600                     " "           DELIMITED BY SIZE
057700                     WS-HDR-NOME   DELIMITED BY SPACE
057800                  INTO WS-LINHA-NOME
057900          ELSE
058000              MOVE WS-HDR-NOME TO WS-LINHA-NOME
058100          END-IF
058200          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
058300
058400     *----------------------------------------------------------------*
058500     * LINHA EM BRANCO APOS OS BLOCOS DE CADA DIA DA SEMANA.
058600     *----------------------------------------------------------------*
058700      6200-CORPO-DIA.
058800          MOVE SPACES TO LT-LINHA
058900          WRITE LT-LINHA.
059000
059100     *----------------------------------------------------------------*
059200     * LINHA EM BRANCO ENTRE CLIENTES (QUEBRA EXTERNA).
059300     *----------------------------------------------------------------*
059400      6290-FECHA-CLIENTE.
059500          PERFORM 6200-CORPO-DIA.
059600
059700     *----------------------------------------------------------------*
059800     * UMA LINHA DE DETALHE POR BLOCO: "Halle n" TAB "Platz n" TAB DIA
059900     * TAB "HH:MM - HH:MM" TAB TARIFA, SEM TABS DUPLICADOS QUANDO UM
060000     * CAMPO VEM EM BRANCO.
060100     *----------------------------------------------------------------*
060200      6300-LINHA-BLOCO.
060300          MOVE SPACES TO WS-LINHA-SAIDA
060400          MOVE "N" TO WS-LINHA-TEM-CONTEUDO
060500          IF WC-HALLE NOT = SPACES
060600              STRING "Halle " DELIMITED BY SIZE
060700                     WC-HALLE DELIMITED BY SPACE
060800                  INTO WS-CAMPO-HALLE-FMT
060900              PERFORM 6350-ACRESCENTA-CAMPO-1
061000          END-IF
061100          IF WC-PLATZ NOT = SPACES
061200              STRING "Platz " DELIMITED BY SIZE
061300                     WC-PLATZ DELIMITED BY SPACE
061400                  INTO WS-CAMPO-PLATZ-FMT
061500              PERFORM 6360-ACRESCENTA-CAMPO-2
061600          END-IF
061700          IF WC-DIA NOT = SPACES
061800              PERFORM 6370-ACRESCENTA-CAMPO-3
061900          END-IF
062000          STRING WC-VON DELIMITED BY SPACE
062100                 " - "  DELIMITED BY SIZE
062200                 WS-HORA-FIM DELIMITED BY SPACE
062300              INTO WS-FAIXA-HORA
062400          PERFORM 6380-ACRESCENTA-CAMPO-4
062500          IF WC-TARIF NOT = SPACES
062600              PERFORM 6390-ACRESCENTA-CAMPO-5
062700          END-IF
062800          MOVE WS-LINHA-SAIDA TO LT-LINHA
062900          WRITE LT-LINHA.
063000
063100      6350-ACRESCENTA-CAMPO-1.
063200          MOVE WS-CAMPO-HALLE-FMT TO WS-LINHA-SAIDA
063300          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
063400
063500      6360-ACRESCENTA-CAMPO-2.
063600          IF WS-LINHA-TEM-CONTEUDO = "S"
063700              STRING WS-LINHA-SAIDA DELIMITED BY SPACE
063800                     X"09"          DELIMITED BY SIZE
063900                     WS-CAMPO-PLATZ-FMT DELIMITED BY SPACE
064000                  INTO WS-LINHA-SAIDA
064100          ELSE
064200              MOVE WS-CAMPO-PLATZ-FMT TO WS-LINHA-SAIDA
064300          END-IF
064400          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
064500
064600      6370-ACRESCENTA-CAMPO-3.
064700          IF WS-LINHA-TEM-CONTEUDO = "S"
064800              STRING WS-LINHA-SAIDA DELIMITED BY SPACE
064900                     X"09"          DELIMITED BY SIZE
065000                     WC-DIA         DELIMITED BY SPACE
065100                  INTO WS-LINHA-SAIDA
065200          ELSE
065300              MOVE WC-DIA TO WS-LINHA-SAIDA
065400          END-IF
065500          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
065600
065700      6380-ACRESCENTA-CAMPO-4.
065800          IF WS-LINHA-TEM-CONTEUDO = "S"
065900              STRING WS-LINHA-SAIDA DELIMITED BY SPACE
066000                     X"09"          DELIMITED BY SIZE
066100                     WS-FAIXA-HORA  DELIMITED BY SPACE
066200                  INTO WS-LINHA-SAIDA
066300          ELSE
066400              MOVE WS-FAIXA-HORA TO WS-LINHA-SAIDA
066500          END-IF
066600          MOVE "S" TO WS-LINHA-TEM-CONTEUDO.
066700
066800      6390-ACRESCENTA-CAMPO-5.
066900          STRING WS-LINHA-SAIDA DELIMITED BY SPACE
067000                 X"09"          DELIMITED BY SIZE
067100                 WC-TARIF       DELIMITED BY SPACE
067200              INTO WS-LINHA-SAIDA.
067300
067400     *----------------------------------------------------------------*
067500     * SOMA 30 MINUTOS A UMA HORA "HH:MM", COM VOLTA DE MEIA-NOITE.
067600     * ENTRADA EM WS-HORA-ENTRADA-9700, SAIDA EM WS-HORA-MAIS-30.
067700     *----------------------------------------------------------------*
067800      9700-SOMA-30-MIN.
067900          MOVE WS-HORA-ENTRADA-9700(1:2) TO WS-HORA-HH
068000          MOVE WS-HORA-ENTRADA-9700(4:2) TO WS-HORA-MM
068100          COMPUTE WS-TOTAL-MIN = (WS-HORA-HH * 60) + WS-HORA-MM + 30
068200          DIVIDE WS-TOTAL-MIN BY 60
068300              GIVING WS-NOVA-HH REMAINDER WS-NOVA-MM
068400          IF WS-NOVA-HH > 23
068500              SUBTRACT 24 FROM WS-NOVA-HH
068600          END-IF
068700          MOVE WS-NOVA-HH TO WS-NOVA-HH-ED
068800          MOVE WS-NOVA-MM TO WS-NOVA-MM-ED
068900          STRING WS-NOVA-HH-ED DELIMITED BY SIZE
069000                 ":"           DELIMITED BY SIZE
069100                 WS-NOVA-MM-ED DELIMITED BY SIZE
069200              INTO WS-HORA-MAIS-30.
069300
069400      9900-TERMINA.
069500          DISPLAY "THKLSTER - RESERVAS LIDAS (SEQ GLOBAL).: "
069600                  WS-SEQ-GLOBAL.
