000100      IDENTIFICATION DIVISION.
000200     *----------------------------------------------------------------*
000300      PROGRAM-ID.    THKSELCL.
000400      AUTHOR.        A.NUNES.
000500      INSTALLATION.  HBSIS-SUPERO.
000600      DATE-WRITTEN.  14/03/1986.
000700      DATE-COMPILED.
000800      SECURITY.      USO INTERNO - HBSIS-SUPERO.
000900     *----------------------------------------------------------------*
001000     * SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
001100     * PROGRAMA:     THKSELCL
001200     *
001300     * OBJETIVO:     SELECIONAR, NAS 7 PLANILHAS SEMANAIS DE RESERVA
001400     *               (MO/DI/MI/DO/FR/SA/SO), TODAS AS LINHAS DE UM
001500     *               UNICO CLIENTE (PELO SOBRENOME), MONTAR O
001600     *               CABECALHO CADASTRAL DO CLIENTE E GRAVAR NO
001700     *               ARQUIVO DE TRABALHO (CLITRAB) UM REGISTRO DE
001800     *               CABECALHO SEGUIDO DE UM REGISTRO DE DETALHE POR
001900     *               RESERVA ENCONTRADA, PARA SER LIDO PELO THKFATUR.
002000     *
002100     * VERSOES:      DATA        DESCRICAO                  TICKET
002200     *               ----------  -------------------------  ------
002300     *               14/03/1986  PROGRAMA ORIGINAL - SELECAO VEN088
002400     *                            DE CLIENTE P/ FATURAMENTO
002500     *                            MENSAL (LAYOUT ANTIGO)
002600     *               30/06/1989  ACRESCENTADO CAMPO DE EMAIL VEN212
002700     *                            NO CABECALHO (FAC-SIMILE)
002800     *               12/04/1994  REVISTA A REGRA DE PRIMEIRO  VEN350
002900     *                            DADO NAO BRANCO NO CABECALHO
003000     *               14/08/1998  AJUSTE ANO 2000 - SEM CAMPOS MIL030
003100     *                            DE DATA NESTE PROGRAMA
003200     *               14/07/2025  RETOMADO P/ CONTRATO THK -   THK001
003300     *                            CLIENTE ALEMAO. SUBSTITUI
003400     *                            DAS AS 7 PLANILHAS DIARIAS
003500     *                            POR ARQRESER (COPY REPLAC-
003600     *                            ING), SAIDA PASSOU A SER O
003700     *                            REGISTRO ARQCUST (C/D)
003800     *               22/07/2025  NORMALIZACAO DE HORA (TRACO, THK004
003900     *                            EN-DASH, EM-DASH) E LIMPEZA
004000     *                            DE PRECO EM 9600/9601
004100     *               06/08/2025  NORMALIZACAO DA SAUDACAO     THK006
004200     *                            "HERRN" -> "HERR" ANTES DE
004300     *                            GRAVAR O CABECALHO
004400     *               10/08/2025  9700 QUEBRAVA HORA ISO ("AAAA THK016
004500     *                            -MM-DDTHH:MM") NO HIFEN DA
004600     *                            DATA - AGORA TESTA SE TEM "T"
004700     *                            NA POSICAO 11 ANTES DE TENTAR
004800     *                            A QUEBRA POR TRACO/EN-DASH/
004900     *                            EM-DASH (9710 TRATA O ISO,
005000     *                            9720 A FAIXA COM TRACO COMO
005100     *                            SEMPRE); 9601/9602/9603 TAM-
005200     *                            BEM CORRIGIDOS - PRECO SEM
005300     *                            SEPARADOR NENHUM ("15") SAIA
005400     *                            DIVIDIDO POR 100 (0,15) POR
005500     *                            ENGANO, WS-PRECO-TEVE-SEP
005600     *                            AGORA CONTROLA ISSO
005700     *               10/08/2025  2500-GRAVA-CABECALHO GRAVAVA  THK018
005800     *                            SEMPRE O NOME DIGITADO (WS-
005900     *                            NOME-PESQ) NO CABECALHO, MES-
006000     *                            MO QUANDO A PLANILHA TINHA O
006100     *                            NOME PROPRIO DO CLIENTE; 9610
006200     *                            AGORA CAPTURA WA-NOME-TESTE
006300     *                            EM WS-CAB-NOME (1A LINHA CA-
006400     *                            SADA) E 2500 SO CAI PRO NOME
006500     *                            DIGITADO SE NADA FOI ACHADO;
006600     *                            9602 TAMBEM CORRIGIDO - "."
006700     *                            NAO MARCA MAIS CASA DECIMAL
006800     *                            (SO SEPARADOR DE MILHAR), SO
006900     *                            "," E DECIMAL ("15.00" PASSA
007000     *                            A VALER 1500,00, NAO 15,00)
007100     *
007200     *================================================================*
007300      ENVIRONMENT DIVISION.
007400     *----------------------------------------------------------------*
007500      CONFIGURATION SECTION.
007600      SPECIAL-NAMES.
007700          C01 IS TOPO-FORMULARIO
007800          CLASS CLASSE-VOGAL IS "A" "E" "I" "O" "U" "a" "e" "i" "o" "u"
007900          UPSI-0 ON STATUS IS WS-UPSI-TESTE-ON
008000                 OFF STATUS IS WS-UPSI-TESTE-OFF.
008100
008200      INPUT-OUTPUT SECTION.
008300      FILE-CONTROL.
008400          SELECT ARQ-MO     ASSIGN TO "MOSEMANA"
008500                 ORGANIZATION IS LINE SEQUENTIAL
008600                 FILE STATUS IS WT-ST-MO.
008700          SELECT ARQ-DI     ASSIGN TO "DISEMANA"
008800                 ORGANIZATION IS LINE SEQUENTIAL
008900                 FILE STATUS IS WT-ST-DI.
009000          SELECT ARQ-MI     ASSIGN TO "MISEMANA"
009100                 ORGANIZATION IS LINE SEQUENTIAL
009200                 FILE STATUS IS WT-ST-MI.
009300          SELECT ARQ-DO     ASSIGN TO "DOSEMANA"
009400                 ORGANIZATION IS LINE SEQUENTIAL
009500                 FILE STATUS IS WT-ST-DO.
009600          SELECT ARQ-FR     ASSIGN TO "FRSEMANA"
009700                 ORGANIZATION IS LINE SEQUENTIAL
009800                 FILE STATUS IS WT-ST-FR.
009900          SELECT ARQ-SA     ASSIGN TO "SASEMANA"
010000                 ORGANIZATION IS LINE SEQUENTIAL
010100                 FILE STATUS IS WT-ST-SA.
010200          SELECT ARQ-SO     ASSIGN TO "SOSEMANA"
010300                 ORGANIZATION IS LINE SEQUENTIAL
010400                 FILE STATUS IS WT-ST-SO.
010500          SELECT ARQ-CLITB  ASSIGN TO "CLITRAB"
010600                 ORGANIZATION IS LINE SEQUENTIAL
010700                 FILE STATUS IS WT-ST-CLITB.
010800     *
010900      DATA DIVISION.
011000      FILE SECTION.
011100      FD  ARQ-MO.
011200          COPY ARQRESER REPLACING ==PREFIXO== BY ==MO==.
011300
011400      FD  ARQ-DI.
011500          COPY ARQRESER REPLACING ==PREFIXO== BY ==DI==.
011600
011700      FD  ARQ-MI.
011800          COPY ARQRESER REPLACING ==PREFIXO== BY ==MI==.
011900
012000      FD  ARQ-DO.
012100          COPY ARQRESER REPLACING ==PREFIXO== BY ==DO==.
012200
012300      FD  ARQ-FR.
012400          COPY ARQRESER REPLACING ==PREFIXO== BY ==FR==.
012500
012600      FD  ARQ-SA.
012700          COPY ARQRESER REPLACING ==PREFIXO== BY ==SA==.
012800
012900      FD  ARQ-SO.
013000          COPY ARQRESER REPLACING ==PREFIXO== BY ==SO==.
013100
013200      FD  ARQ-CLITB.
013300          COPY ARQCUST.
013400
013500     *================================================================*
013600      WORKING-STORAGE SECTION.
013700     *----------------------------------------------------------------*
013800      77  WS-CT-LIDOS                 PIC 9(07) COMP VALUE ZERO.
013900      77  WS-CT-CASADOS               PIC 9(07) COMP VALUE ZERO.
014000      77  WS-I                        PIC 9(02) COMP VALUE ZERO.
014100
014200      01  WT-FILE-STATUS.
014300          03 WT-ST-MO                 PIC X(002) VALUE SPACES.
014400          03 WT-ST-DI                 PIC X(002) VALUE SPACES.
014500          03 WT-ST-MI                 PIC X(002) VALUE SPACES.
014600          03 WT-ST-DO                 PIC X(002) VALUE SPACES.
014700          03 WT-ST-FR                 PIC X(002) VALUE SPACES.
014800          03 WT-ST-SA                 PIC X(002) VALUE SPACES.
014900          03 WT-ST-SO                 PIC X(002) VALUE SPACES.
015000          03 WT-ST-CLITB               PIC X(002) VALUE SPACES.
015100
015200      01  WS-EOF-FLAGS.
015300          05 WS-EOF-MO                PIC X VALUE "N".
015400          05 WS-EOF-DI                PIC X VALUE "N".
015500          05 WS-EOF-MI                PIC X VALUE "N".
015600          05 WS-EOF-DO                PIC X VALUE "N".
015700          05 WS-EOF-FR                PIC X VALUE "N".
015800          05 WS-EOF-SA                PIC X VALUE "N".
015900          05 WS-EOF-SO                PIC X VALUE "N".
016000
016100      01  WS-PESQUISA.
016200          05 WS-NOME-PESQ              PIC X(40) VALUE SPACES.
016300          05 WS-NOME-PESQ-MAI          PIC X(40) VALUE SPACES.
016400
016500      01  WS-NOME-TESTE-AREA.
016600          05 WA-NOME-TESTE             PIC X(40) VALUE SPACES.
016700          05 WA-NOME-TESTE-MAI         PIC X(40) VALUE SPACES.
016800
016900      01  WS-LINHA-ATUAL.
017000          05 WA-PLANILHA               PIC X(02) VALUE SPACES.
017100          05 WA-LINHA                  PIC 9(06) VALUE ZERO.
017200          05 WA-ANREDE                 PIC X(10) VALUE SPACES.
017300          05 WA-TITEL                  PIC X(20) VALUE SPACES.
017400          05 WA-VORNAME                PIC X(30) VALUE SPACES.
017500          05 WA-ENDERECO               PIC X(60) VALUE SPACES.
017600          05 WA-EMAIL                  PIC X(60) VALUE SPACES.
017700          05 WA-HALLE                  PIC X(10) VALUE SPACES.
017800          05 WA-PLATZ                  PIC X(10) VALUE SPACES.
017900          05 WA-HORA-VON               PIC X(05) VALUE SPACES.
018000          05 WA-HORA-BIS               PIC X(05) VALUE SPACES.
018100          05 WA-HORA-TEXTO             PIC X(20) VALUE SPACES.
018200          05 WA-PRECO-TEXTO            PIC X(12) VALUE SPACES.
018300
018400      01  WS-CABECALHO-CLIENTE.
018500          05 WS-CAB-NOME               PIC X(40) VALUE SPACES.
018600             88  WS-CAB-NOME-VAZIO     VALUE SPACES.
018700          05 WS-CAB-ANREDE             PIC X(10) VALUE SPACES.
018800          05 WS-CAB-TITEL              PIC X(20) VALUE SPACES.
018900          05 WS-CAB-VORNAME            PIC X(30) VALUE SPACES.
019000          05 WS-CAB-ENDERECO           PIC X(60) VALUE SPACES.
019100          05 WS-CAB-EMAIL              PIC X(60) VALUE SPACES.
019200
019300      01  WS-ANREDE-NORM.
019400          05 WS-ANREDE-MAI             PIC X(10) VALUE SPACES.
019500
019600      01  WS-DETALHE-NORMALIZADO.
019700          05 WS-DET-VON                PIC X(05) VALUE SPACES.
019800          05 WS-DET-BIS                PIC X(05) VALUE SPACES.
019900          05 WS-DET-PRECO-OK           PIC X(01) VALUE "N".
020000              88 WS-DET-TEM-PRECO         VALUE "S".
020100          05 WS-DET-PRECO-NUM          PIC 9(05)V99 VALUE ZERO.
020200
020300      01  WS-HORA-PARTES.
020400          05 WS-HORA-PARTE1            PIC X(20) VALUE SPACES.
020500          05 WS-HORA-PARTE2            PIC X(20) VALUE SPACES.
020600
020700      01  WS-PRECO-BUFFER-X            PIC X(12) VALUE SPACES.
020800      01  WS-PRECO-BUFFER-TAB REDEFINES WS-PRECO-BUFFER-X.
020900          05 WS-PRECO-CAR   OCCURS 12 TIMES PIC X(01).
021000
021100      01  WS-PRECO-DIGITOS-X           PIC X(12) VALUE "000000000000".
021200      01  WS-PRECO-DIGITOS-N REDEFINES WS-PRECO-DIGITOS-X
021300                                        PIC 9(12).
021400
021500      01  WT-DT-SISTEMA.
021600          05 WT-DT-ANO                 PIC 9(04).
021700          05 WT-DT-MES                 PIC 9(02).
021800          05 WT-DT-DIA                 PIC 9(02).
021900      01  WT-DT-SISTEMA-N REDEFINES WT-DT-SISTEMA
022000                                        PIC 9(08).
022100
022200      77  WS-PRECO-QTD-DIG             PIC 9(02) COMP VALUE ZERO.
022300      77  WS-PRECO-QTD-DEC             PIC 9(02) COMP VALUE ZERO.
022400      77  WS-PRECO-CAR-ATUAL           PIC X(01) VALUE SPACE.
022500      77  WS-PRECO-TEVE-SEP            PIC X(01) VALUE "N".
022600
022700      SCREEN SECTION.
022800      01 SS-MENU FOREGROUND-COLOR 6.
022900          10 BLANK SCREEN.
023000          10 LINE 01 COLUMN 18 VALUE
023100              "THK - SELECAO DE CLIENTE P/ FATURA".
023200          10 LINE 08 COLUMN 10 VALUE
023300                 "SOBRENOME DO CLIENTE (PLANILHA) ...... --> ".
023400          10 LINE 08 COL PLUS 1 USING WS-NOME-PESQ AUTO.
023500
023600     *================================================================*
023700      PROCEDURE DIVISION.
023800     *----------------------------------------------------------------*
023900      0-PRINCIPAL.
024000
024100          PERFORM 1000-INICIA
024200          PERFORM 2000-PASSO1-CABECALHO
024300          PERFORM 2500-GRAVA-CABECALHO
024400          PERFORM 2600-PASSO2-DETALHES
024500          PERFORM 9900-TERMINA
024600          STOP RUN.
024700     *----------------------------------------------------------------*
024800
024900      1000-INICIA.
025000          DISPLAY SS-MENU
025100          ACCEPT  SS-MENU
025200          MOVE WS-NOME-PESQ TO WA-NOME-TESTE
025300          PERFORM 9600-CONVERTE-MAIUSCULA
025400          MOVE WA-NOME-TESTE-MAI TO WS-NOME-PESQ-MAI
025500          OPEN OUTPUT ARQ-CLITB.
025600
025700     *----------------------------------------------------------------*
025800     * PASSO 1 - UMA VARREDURA NAS 7 PLANILHAS SO PARA MONTAR O
025900     * CABECALHO CADASTRAL (PRIMEIRO DADO NAO BRANCO GANHA), ANTES DE
026000     * GRAVAR QUALQUER DETALHE. REGRA DE NEGOCIO VEN350/THK001.
026100     *----------------------------------------------------------------*
026200      2000-PASSO1-CABECALHO.
026300          PERFORM 2110-PASSO1-MO
026400          PERFORM 2120-PASSO1-DI
026500          PERFORM 2130-PASSO1-MI
026600          PERFORM 2140-PASSO1-DO
026700          PERFORM 2150-PASSO1-FR
026800          PERFORM 2160-PASSO1-SA
026900          PERFORM 2170-PASSO1-SO.
027000
027100      2110-PASSO1-MO.
027200          OPEN INPUT ARQ-MO.
027300          MOVE "N" TO WS-EOF-MO.
027400          PERFORM 2115-LE-CAB-MO UNTIL WS-EOF-MO = "S".
027500          CLOSE ARQ-MO.
027600
027700      2115-LE-CAB-MO.
027800          READ ARQ-MO NEXT RECORD
027900              AT END MOVE "S" TO WS-EOF-MO
028000              NOT AT END
028100                  ADD 1 TO WS-CT-LIDOS
028200                  MOVE MO-NOME TO WA-NOME-TESTE
028300                  PERFORM 9600-CONVERTE-MAIUSCULA
028400                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
028500                      MOVE MO-ANREDE   TO WA-ANREDE
028600                      MOVE MO-TITEL    TO WA-TITEL
028700                      MOVE MO-VORNAME  TO WA-VORNAME
028800                      MOVE MO-ENDERECO TO WA-ENDERECO
028900                      MOVE MO-EMAIL    TO WA-EMAIL
029000                      PERFORM 9610-CAPTURA-CABECALHO
029100                  END-IF
029200          END-READ.
029300
029400      2120-PASSO1-DI.
029500          OPEN INPUT ARQ-DI.
029600          MOVE "N" TO WS-EOF-DI.
029700          PERFORM 2125-LE-CAB-DI UNTIL WS-EOF-DI = "S".
029800          CLOSE ARQ-DI.
029900
030000      2125-LE-CAB-DI.
030100          READ ARQ-DI NEXT RECORD
030200              AT END MOVE "S" TO WS-EOF-DI
030300              NOT AT END
030400                  ADD 1 TO WS-CT-LIDOS
030500                  MOVE DI-NOME TO WA-NOME-TESTE
030600                  PERFORM 9600-CONVERTE-MAIUSCULA
030700                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
030800                      MOVE DI-ANREDE   TO WA-ANREDE
030900                      MOVE DI-TITEL    TO WA-TITEL
031000                      MOVE DI-VORNAME  TO WA-VORNAME
031100                      MOVE DI-ENDERECO TO WA-ENDERECO
031200                      MOVE DI-EMAIL    TO WA-EMAIL
031300                      PERFORM 9610-CAPTURA-CABECALHO
031400                  END-IF
031500          END-READ.
031600
031700      2130-PASSO1-MI.
031800          OPEN INPUT ARQ-MI.
031900          MOVE "N" TO WS-EOF-MI.
032000          PERFORM 2135-LE-CAB-MI UNTIL WS-EOF-MI = "S".
032100          CLOSE ARQ-MI.
032200
032300      2135-LE-CAB-MI.
032400          READ ARQ-MI NEXT RECORD
032500              AT END MOVE "S" TO WS-EOF-MI
032600              NOT AT END
032700                  ADD 1 TO WS-CT-LIDOS
032800                  MOVE MI-NOME TO WA-NOME-TESTE
032900                  PERFORM 9600-CONVERTE-MAIUSCULA
033000                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
033100                      MOVE MI-ANREDE   TO WA-ANREDE
033200                      MOVE MI-TITEL    TO WA-TITEL
033300                      MOVE MI-VORNAME  TO WA-VORNAME
033400                      MOVE MI-ENDERECO TO WA-ENDERECO
033500                      MOVE MI-EMAIL    TO WA-EMAIL
033600                      PERFORM 9610-CAPTURA-CABECALHO
033700                  END-IF
033800          END-READ.
033900
034000      2140-PASSO1-DO.
034100          OPEN INPUT ARQ-DO.
034200          MOVE "N" TO WS-EOF-DO.
034300          PERFORM 2145-LE-CAB-DO UNTIL WS-EOF-DO = "S".
034400          CLOSE ARQ-DO.
034500
034600      2145-LE-CAB-DO.
034700          READ ARQ-DO NEXT RECORD
034800              AT END MOVE "S" TO WS-EOF-DO
034900              NOT AT END
035000                  ADD 1 TO WS-CT-LIDOS
035100                  MOVE DO-NOME TO WA-NOME-TESTE
035200                  PERFORM 9600-CONVERTE-MAIUSCULA
035300                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
035400                      MOVE DO-ANREDE   TO WA-ANREDE
035500                      MOVE DO-TITEL    TO WA-TITEL
035600                      MOVE DO-VORNAME  TO WA-VORNAME
035700                      MOVE DO-ENDERECO TO WA-ENDERECO
035800                      MOVE DO-EMAIL    TO WA-EMAIL
035900                      PERFORM 9610-CAPTURA-CABECALHO
036000                  END-IF
036100          END-READ.
036200
036300      2150-PASSO1-FR.
036400          OPEN INPUT ARQ-FR.
036500          MOVE "N" TO WS-EOF-FR.
036600          PERFORM 2155-LE-CAB-FR UNTIL WS-EOF-FR = "S".
036700          CLOSE ARQ-FR.
036800
036900      2155-LE-CAB-FR.
037000          READ ARQ-FR NEXT RECORD
037100              AT END MOVE "S" TO WS-EOF-FR
037200              NOT AT END
037300                  ADD 1 TO WS-CT-LIDOS
037400                  MOVE FR-NOME TO WA-NOME-TESTE
037500                  PERFORM 9600-CONVERTE-MAIUSCULA
037600                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
037700                      MOVE FR-ANREDE   TO WA-ANREDE
037800                      MOVE FR-TITEL    TO WA-TITEL
037900                      MOVE FR-VORNAME  TO WA-VORNAME
038000                      MOVE FR-ENDERECO TO WA-ENDERECO
038100                      MOVE FR-EMAIL    TO WA-EMAIL
038200                      PERFORM 9610-CAPTURA-CABECALHO
038300                  END-IF
038400          END-READ.
038500
038600      2160-PASSO1-SA.
038700          OPEN INPUT ARQ-SA.
038800          MOVE "N" TO WS-EOF-SA.
038900          PERFORM 2165-LE-CAB-SA UNTIL WS-EOF-SA = "S".
039000          CLOSE ARQ-SA.
039100
039200      2165-LE-CAB-SA.
039300          READ ARQ-SA NEXT RECORD
039400              AT END MOVE "S" TO WS-EOF-SA
039500              NOT AT END
039600                  ADD 1 TO WS-CT-LIDOS
039700                  MOVE SA-NOME TO WA-NOME-TESTE
039800                  PERFORM 9600-CONVERTE-MAIUSCULA
039900                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
040000                      MOVE SA-ANREDE   TO WA-ANREDE
040100                      MOVE SA-TITEL    TO WA-TITEL
040200                      MOVE SA-VORNAME  TO WA-VORNAME
040300                      MOVE SA-ENDERECO TO WA-ENDERECO
040400                      MOVE SA-EMAIL    TO WA-EMAIL
040500                      PERFORM 9610-CAPTURA-CABECALHO
040600                  END-IF
040700          END-READ.
040800
040900      2170-PASSO1-SO.
041000          OPEN INPUT ARQ-SO.
041100          MOVE "N" TO WS-EOF-SO.
041200          PERFORM 2175-LE-CAB-SO UNTIL WS-EOF-SO = "S".
041300          CLOSE ARQ-SO.
041400
041500      2175-LE-CAB-SO.
041600          READ ARQ-SO NEXT RECORD
041700              AT END MOVE "S" TO WS-EOF-SO
041800              NOT AT END
041900                  ADD 1 TO WS-CT-LIDOS
042000                  MOVE SO-NOME TO WA-NOME-TESTE
042100                  PERFORM 9600-CONVERTE-MAIUSCULA
042200                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
042300                      MOVE SO-ANREDE   TO WA-ANREDE
042400                      MOVE SO-TITEL    TO WA-TITEL
042500                      MOVE SO-VORNAME  TO WA-VORNAME
042600                      MOVE SO-ENDERECO TO WA-ENDERECO
042700                      MOVE SO-EMAIL    TO WA-EMAIL
042800                      PERFORM 9610-CAPTURA-CABECALHO
042900                  END-IF
043000          END-READ.
043100
043200      9610-CAPTURA-CABECALHO.
043300          IF WS-CAB-NOME-VAZIO AND WA-NOME-TESTE NOT = SPACES
043400              MOVE WA-NOME-TESTE TO WS-CAB-NOME
043500          END-IF
043600          IF WS-CAB-ANREDE = SPACES AND WA-ANREDE NOT = SPACES
043700              MOVE WA-ANREDE TO WS-CAB-ANREDE
043800          END-IF
043900          IF WS-CAB-TITEL = SPACES AND WA-TITEL NOT = SPACES
044000              MOVE WA-TITEL TO WS-CAB-TITEL
044100          END-IF
044200          IF WS-CAB-VORNAME = SPACES AND WA-VORNAME NOT = SPACES
044300              MOVE WA-VORNAME TO WS-CAB-VORNAME
044400          END-IF
044500          IF WS-CAB-ENDERECO = SPACES AND WA-ENDERECO NOT = SPACES
044600              MOVE WA-ENDERECO TO WS-CAB-ENDERECO
044700          END-IF
044800          IF WS-CAB-EMAIL = SPACES AND WA-EMAIL NOT = SPACES
044900              MOVE WA-EMAIL TO WS-CAB-EMAIL
045000          END-IF.
045100
045200     *----------------------------------------------------------------*
045300     * GRAVA O REGISTRO "C" (CABECALHO) NO ARQUIVO DE TRABALHO. SE
045400     * NADA FOI ENCONTRADO NAS 7 PLANILHAS, GRAVA MESMO ASSIM, SO COM
045500     * O SOBRENOME DIGITADO PELO OPERADOR (CAMPO-CHAVE DE BUSCA).
045600     *----------------------------------------------------------------*
045700      2500-GRAVA-CABECALHO.
045800          PERFORM 2700-NORMALIZA-ANREDE
045900          MOVE "C"             TO CW-TIPO-REG
046000          MOVE WS-CAB-ANREDE    TO CW-ANREDE
046100          MOVE WS-CAB-TITEL     TO CW-TITEL
046200          MOVE WS-CAB-VORNAME   TO CW-VORNAME
046300          IF WS-CAB-NOME-VAZIO
046400              MOVE WS-NOME-PESQ TO CW-NOME
046500          ELSE
046600              MOVE WS-CAB-NOME  TO CW-NOME
046700          END-IF
046800          MOVE WS-CAB-EMAIL     TO CW-EMAIL
046900          MOVE WS-CAB-ENDERECO  TO CW-ENDERECO
047000          WRITE CW-REGISTRO-TRABALHO.
047100
047200      2700-NORMALIZA-ANREDE.
047300          MOVE WS-CAB-ANREDE TO WS-ANREDE-MAI
047400          INSPECT WS-ANREDE-MAI CONVERTING
047500              "abcdefghijklmnopqrstuvwxyz" TO
047600              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
047700          IF WS-ANREDE-MAI = "HERRN     "
047800              MOVE "Herr" TO WS-CAB-ANREDE
047900          END-IF
048000          IF WS-ANREDE-MAI = "FRAU      "
048100              MOVE "Frau" TO WS-CAB-ANREDE
048200          END-IF.
048300
048400     *----------------------------------------------------------------*
048500     * PASSO 2 - SEGUNDA VARREDURA NAS 7 PLANILHAS, AGORA GRAVANDO UM
048600     * REGISTRO "D" (DETALHE) POR RESERVA DO CLIENTE ENCONTRADA.
048700     *----------------------------------------------------------------*
048800      2600-PASSO2-DETALHES.
048900          PERFORM 2610-PASSO2-MO
049000          PERFORM 2620-PASSO2-DI
049100          PERFORM 2630-PASSO2-MI
049200          PERFORM 2640-PASSO2-DO
049300          PERFORM 2650-PASSO2-FR
049400          PERFORM 2660-PASSO2-SA
049500          PERFORM 2670-PASSO2-SO.
049600
049700      2610-PASSO2-MO.
049800          OPEN INPUT ARQ-MO.
049900          MOVE "N" TO WS-EOF-MO.
050000          PERFORM 2615-LE-DET-MO UNTIL WS-EOF-MO = "S".
050100          CLOSE ARQ-MO.
050200
050300      2615-LE-DET-MO.
050400          READ ARQ-MO NEXT RECORD
050500              AT END MOVE "S" TO WS-EOF-MO
050600              NOT AT END
050700                  MOVE MO-NOME TO WA-NOME-TESTE
050800                  PERFORM 9600-CONVERTE-MAIUSCULA
050900                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
051000                      MOVE "MO"          TO WA-PLANILHA
051100                      MOVE MO-LINHA       TO WA-LINHA
051200                      MOVE MO-HALLE       TO WA-HALLE
051300                      MOVE MO-PLATZ       TO WA-PLATZ
051400                      MOVE MO-HORA-VON    TO WA-HORA-VON
051500                      MOVE MO-HORA-BIS    TO WA-HORA-BIS
051600                      MOVE MO-HORA-TEXTO  TO WA-HORA-TEXTO
051700                      MOVE MO-PRECO-TEXTO TO WA-PRECO-TEXTO
051800                      PERFORM 2800-MONTA-DETALHE
051900                  END-IF
052000          END-READ.
052100
052200      2620-PASSO2-DI.
052300          OPEN INPUT ARQ-DI.
052400          MOVE "N" TO WS-EOF-DI.
052500          PERFORM 2625-LE-DET-DI UNTIL WS-EOF-DI = "S".
052600          CLOSE ARQ-DI.
052700
052800      2625-LE-DET-DI.
052900          READ ARQ-DI NEXT RECORD
053000              AT END MOVE "S" TO WS-EOF-DI
053100              NOT AT END
053200                  MOVE DI-NOME TO WA-NOME-TESTE
053300                  PERFORM 9600-CONVERTE-MAIUSCULA
053400                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
053500                      MOVE "DI"          TO WA-PLANILHA
053600                      MOVE DI-LINHA       TO WA-LINHA
053700                      MOVE DI-HALLE       TO WA-HALLE
053800                      MOVE DI-PLATZ       TO WA-PLATZ
053900                      MOVE DI-HORA-VON    TO WA-HORA-VON
054000                      MOVE DI-HORA-BIS    TO WA-HORA-BIS
054100                      MOVE DI-HORA-TEXTO  TO WA-HORA-TEXTO
054200                      MOVE DI-PRECO-TEXTO TO WA-PRECO-TEXTO
054300                      PERFORM 2800-MONTA-DETALHE
054400                  END-IF
054500          END-READ.
054600
054700      2630-PASSO2-MI.
054800          OPEN INPUT ARQ-MI.
054900          MOVE "N" TO WS-EOF-MI.
055000          PERFORM 2635-LE-DET-MI UNTIL WS-EOF-MI = "S".
055100          CLOSE ARQ-MI.
055200
055300      2635-LE-DET-MI.
055400          READ ARQ-MI NEXT RECORD
055500              AT END MOVE "S" TO WS-EOF-MI
055600              NOT AT END
055700                  MOVE MI-NOME TO WA-NOME-TESTE
055800                  PERFORM 9600-CONVERTE-MAIUSCULA
055900                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
056000                      MOVE "MI"          TO WA-PLANILHA
056100                      MOVE MI-LINHA       TO WA-LINHA
056200                      MOVE MI-HALLE       TO WA-HALLE
056300                      MOVE MI-PLATZ       TO WA-PLATZ
056400                      MOVE MI-HORA-VON    TO WA-HORA-VON
056500                      MOVE MI-HORA-BIS    TO WA-HORA-BIS
056600                      MOVE MI-HORA-TEXTO  TO WA-HORA-TEXTO
056700                      MOVE MI-PRECO-TEXTO TO WA-PRECO-TEXTO
056800                      PERFORM 2800-MONTA-DETALHE
056900                  END-IF
057000          END-READ.
057100
057200      2640-PASSO2-DO.
057300          OPEN INPUT ARQ-DO.
057400          MOVE "N" TO WS-EOF-DO.
057500          PERFORM 2645-LE-DET-DO UNTIL WS-EOF-DO = "S".
057600          CLOSE ARQ-DO.
057700
057800      2645-LE-DET-DO.
057900          READ ARQ-DO NEXT RECORD
058000              AT END MOVE "S" TO WS-EOF-DO
058100              NOT AT END
058200                  MOVE DO-NOME TO WA-NOME-TESTE
058300                  PERFORM 9600-CONVERTE-MAIUSCULA
058400                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
058500                      MOVE "DO"          TO WA-PLANILHA
058600                      MOVE DO-LINHA       TO WA-LINHA
058700                      MOVE DO-HALLE       TO WA-HALLE
058800                      MOVE DO-PLATZ       TO WA-PLATZ
058900                      MOVE DO-HORA-VON    TO WA-HORA-VON
059000                      MOVE DO-HORA-BIS    TO WA-HORA-BIS
059100                      MOVE DO-HORA-TEXTO  TO WA-HORA-TEXTO
059200                      MOVE DO-PRECO-TEXTO TO WA-PRECO-TEXTO
059300                      PERFORM 2800-MONTA-DETALHE
059400                  END-IF
059500          END-READ.
059600
059700      2650-PASSO2-FR.
059800          OPEN INPUT ARQ-FR.
059900          MOVE "N" TO WS-EOF-FR.
060000          PERFORM 2655-LE-DET-FR UNTIL WS-EOF-FR = "S".
060100          CLOSE ARQ-FR.
060200
060300      2655-LE-DET-FR.
060400          READ ARQ-FR NEXT RECORD
060500              AT END MOVE "S" TO WS-EOF-FR
060600              NOT AT END
060700                  MOVE FR-NOME TO WA-NOME-TESTE
060800                  PERFORM 9600-CONVERTE-MAIUSCULA
060900                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
061000                      MOVE "FR"          TO WA-PLANILHA
061100                      MOVE FR-LINHA       TO WA-LINHA
061200                      MOVE FR-HALLE       TO WA-HALLE
061300                      MOVE FR-PLATZ       TO WA-PLATZ
061400                      MOVE FR-HORA-VON    TO WA-HORA-VON
061500                      MOVE FR-HORA-BIS    TO WA-HORA-BIS
061600                      MOVE FR-HORA-TEXTO  TO WA-HORA-TEXTO
061700                      MOVE FR-PRECO-TEXTO TO WA-PRECO-TEXTO
061800                      PERFORM 2800-MONTA-DETALHE
061900                  END-IF
062000          END-READ.
062100
062200      2660-PASSO2-SA.
062300          OPEN INPUT ARQ-SA.
062400          MOVE "N" TO WS-EOF-SA.
062500          PERFORM 2665-LE-DET-SA UNTIL WS-EOF-SA = "S".
062600          CLOSE ARQ-SA.
062700
062800      2665-LE-DET-SA.
062900          READ ARQ-SA NEXT RECORD
063000              AT END MOVE "S" TO WS-EOF-SA
063100              NOT AT END
063200                  MOVE SA-NOME TO WA-NOME-TESTE
063300                  PERFORM 9600-CONVERTE-MAIUSCULA
063400                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
063500                      MOVE "SA"          TO WA-PLANILHA
063600                      MOVE SA-LINHA       TO WA-LINHA
063700                      MOVE SA-HALLE       TO WA-HALLE
063800                      MOVE SA-PLATZ       TO WA-PLATZ
063900                      MOVE SA-HORA-VON    TO WA-HORA-VON
064000                      MOVE SA-HORA-BIS    TO WA-HORA-BIS
064100                      MOVE SA-HORA-TEXTO  TO WA-HORA-TEXTO
064200                      MOVE SA-PRECO-TEXTO TO WA-PRECO-TEXTO
064300                      PERFORM 2800-MONTA-DETALHE
064400                  END-IF
064500          END-READ.
064600
064700      2670-PASSO2-SO.
064800          OPEN INPUT ARQ-SO.
064900          MOVE "N" TO WS-EOF-SO.
065000          PERFORM 2675-LE-DET-SO UNTIL WS-EOF-SO = "S".
065100          CLOSE ARQ-SO.
065200
065300      2675-LE-DET-SO.
065400          READ ARQ-SO NEXT RECORD
065500              AT END MOVE "S" TO WS-EOF-SO
065600              NOT AT END
065700                  MOVE SO-NOME TO WA-NOME-TESTE
065800                  PERFORM 9600-CONVERTE-MAIUSCULA
065900                  IF WA-NOME-TESTE-MAI = WS-NOME-PESQ-MAI
066000                      MOVE "SO"          TO WA-PLANILHA
066100                      MOVE SO-LINHA       TO WA-LINHA
066200                      MOVE SO-HALLE       TO WA-HALLE
066300                      MOVE SO-PLATZ       TO WA-PLATZ
066400                      MOVE SO-HORA-VON    TO WA-HORA-VON
066500                      MOVE SO-HORA-BIS    TO WA-HORA-BIS
066600                      MOVE SO-HORA-TEXTO  TO WA-HORA-TEXTO
066700                      MOVE SO-PRECO-TEXTO TO WA-PRECO-TEXTO
066800                      PERFORM 2800-MONTA-DETALHE
066900                  END-IF
067000          END-READ.
067100
067200      2800-MONTA-DETALHE.
067300          PERFORM 9700-NORMALIZA-HORA
067400          PERFORM 9601-LIMPA-PRECO
067500          PERFORM 2900-GRAVA-DETALHE.
067600
067700      2900-GRAVA-DETALHE.
067800          MOVE "D"              TO CW-TIPO-REG
067900          MOVE WA-PLANILHA       TO CW-PLANILHA
068000          MOVE WA-LINHA          TO CW-LINHA
068100          MOVE WA-HALLE          TO CW-HALLE
068200          MOVE WA-PLATZ          TO CW-PLATZ
068300          MOVE WS-DET-VON        TO CW-HORA-VON
068400          MOVE WS-DET-BIS        TO CW-HORA-BIS
068500          MOVE WA-HORA-TEXTO     TO CW-HORA-TEXTO
068600          MOVE WS-DET-PRECO-OK   TO CW-PRECO-FLAG
068700          MOVE WS-DET-PRECO-NUM  TO CW-PRECO-VALOR
068800          WRITE CW-REGISTRO-TRABALHO
068900          ADD 1 TO WS-CT-CASADOS.
069000
069100     *----------------------------------------------------------------*
069200     * NORMALIZA A HORA DO SLOT. SE A PLANILHA TINHA COLUNAS VON/BIS
069300     * SEPARADAS, USA DIRETO. SENAO, TESTA PRIMEIRO SE O TEXTO E UM
069400     * TIMESTAMP ISO ("AAAA-MM-DDTHH:MM[:SS]") - NESSE FORMATO HA
069500     * HIFEN NA PARTE DA DATA QUE NAO E SEPARADOR DE FAIXA, E QUEBRAR
069600     * NO HIFEN ESTRAGARIA A HORA; SO DEPOIS DISSO E QUE QUEBRA A
069700     * COLUNA UNICA EM CIMA DE HIFEN COMUM, EN-DASH (X"E28093") OU
069800     * EM-DASH (X"E28094").
069900     *----------------------------------------------------------------*
070000      9700-NORMALIZA-HORA.
070100          IF WA-HORA-VON NOT = SPACES
070200              MOVE WA-HORA-VON TO WS-DET-VON
070300              MOVE WA-HORA-BIS TO WS-DET-BIS
070400          ELSE
070500              IF WA-HORA-TEXTO(11:1) = "T"
070600                  PERFORM 9710-NORMALIZA-HORA-ISO
070700              ELSE
070800                  PERFORM 9720-NORMALIZA-HORA-FAIXA
070900              END-IF
071000          END-IF.
071100
071200     *----------------------------------------------------------------*
071300     * TIMESTAMP ISO - A HORA COMECA NA POSICAO 12 (LOGO DEPOIS DO
071400     * "T"), 5 CARACTERES "HH:MM"; OS SEGUNDOS (":SS"), SE HOUVER, SAO
071500     * DESCARTADOS. E UM TIMESTAMP SO (NAO FAIXA), ENTAO VON = BIS.
071600     *----------------------------------------------------------------*
071700      9710-NORMALIZA-HORA-ISO.
071800          MOVE WA-HORA-TEXTO(12:5) TO WS-DET-VON
071900          MOVE WA-HORA-TEXTO(12:5) TO WS-DET-BIS.
072000
072100      9720-NORMALIZA-HORA-FAIXA.
072200          MOVE SPACES TO WS-HORA-PARTE1 WS-HORA-PARTE2
072300          UNSTRING WA-HORA-TEXTO
072400              DELIMITED BY "-" OR X"E28093" OR X"E28094"
072500              INTO WS-HORA-PARTE1 WS-HORA-PARTE2
072600          MOVE WS-HORA-PARTE1(1:5) TO WS-DET-VON
072700          IF WS-HORA-PARTE2 = SPACES
072800              MOVE WS-HORA-PARTE1(1:5) TO WS-DET-BIS
072900          ELSE
073000              MOVE WS-HORA-PARTE2(1:5) TO WS-DET-BIS
073100          END-IF.
073200
073300     *----------------------------------------------------------------*
073400     * LIMPA O PRECO DIGITADO PELO CLIENTE, QUE PODE VIR COMO
073500     * "15,00 EUR", "1.500,00" OU SO "15". VARRE CARACTER A CARACTER
073600     * (SEM FUNCAO INTRINSECA) MONTANDO OS DIGITOS EM WS-PRECO-DIGITOS-N;
073700     * SO A "," MARCA O SEPARADOR DECIMAL - O "." E SEMPRE SEPARADOR DE
073800     * MILHAR E E DESCARTADO SEM CONTAR COMO CASA DECIMAL, NUNCA O CON-
073900     * TRARIO (TITULO "15.00" VALE 1500,00, NAO 15,00). SE O TEXTO NAO
074000     * TINHA NENHUMA "," ("15"), NAO HA CASAS DECIMAIS A DIVIDIR - O
074100     * VALOR FICA INTEIRO (WS-PRECO-TEVE-SEP CONTROLA ISSO).
074200     *----------------------------------------------------------------*
074300      9601-LIMPA-PRECO.
074400          MOVE WA-PRECO-TEXTO TO WS-PRECO-BUFFER-X
074500          MOVE "000000000000" TO WS-PRECO-DIGITOS-X
074600          MOVE ZERO TO WS-PRECO-QTD-DIG
074700          MOVE ZERO TO WS-PRECO-QTD-DEC
074800          MOVE "N"  TO WS-PRECO-TEVE-SEP
074900          MOVE "N"  TO WS-DET-PRECO-OK
075000          PERFORM 9602-VARRE-PRECO VARYING WS-I FROM 1 BY 1
075100                  UNTIL WS-I > 12
075200          IF WS-PRECO-QTD-DIG > ZERO
075300              PERFORM 9603-CALCULA-PRECO
075400          END-IF.
075500
075600      9602-VARRE-PRECO.
075700          MOVE WS-PRECO-CAR(WS-I) TO WS-PRECO-CAR-ATUAL
075800          IF WS-PRECO-CAR-ATUAL >= "0" AND WS-PRECO-CAR-ATUAL <= "9"
075900              ADD 1 TO WS-PRECO-QTD-DIG
076000              ADD 1 TO WS-PRECO-QTD-DEC
076100              MOVE WS-PRECO-CAR-ATUAL
076200                  TO WS-PRECO-DIGITOS-X(WS-PRECO-QTD-DIG:1)
076300          END-IF
076400          IF WS-PRECO-CAR-ATUAL = ","
076500              MOVE ZERO TO WS-PRECO-QTD-DEC
076600              MOVE "S"  TO WS-PRECO-TEVE-SEP
076700          END-IF.
076800
076900      9603-CALCULA-PRECO.
077000          IF WS-PRECO-TEVE-SEP = "S" AND WS-PRECO-QTD-DEC = 2
077100              COMPUTE WS-DET-PRECO-NUM ROUNDED =
077200                      WS-PRECO-DIGITOS-N / 100
077300          ELSE
077400              COMPUTE WS-DET-PRECO-NUM ROUNDED =
077500                      WS-PRECO-DIGITOS-N
077600          END-IF
077700          MOVE "S" TO WS-DET-PRECO-OK.
077800
077900     *----------------------------------------------------------------*
078000     * CONVERTE PARA MAIUSCULA O NOME SENDO COMPARADO, PARA O MATCH
078100     * DO SOBRENOME NAO DEPENDER DA CAIXA DIGITADA NA PLANILHA.
078200     *----------------------------------------------------------------*
078300      9600-CONVERTE-MAIUSCULA.
078400          MOVE WA-NOME-TESTE TO WA-NOME-TESTE-MAI
078500          INSPECT WA-NOME-TESTE-MAI CONVERTING
078600              "abcdefghijklmnopqrstuvwxyz" TO
078700              "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
078800
078900      9900-TERMINA.
079000          CLOSE ARQ-CLITB
079100          DISPLAY "THKSELCL - LINHAS LIDAS NAS 7 PLANILHAS: "
079200                  WS-CT-LIDOS
079300          DISPLAY "THKSELCL - RESERVAS CASADAS AO CLIENTE.: "
079400                  WS-CT-CASADOS.
