000100******************************************************************
000200*    COPY:        ARQFATU
000300*    AUTOR:        A.NUNES.
000400*    DATA:         03/06/1990.
000500*----------------------------------------------------------------*
000600*    SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
000700*    OBJETIVO:     REGISTRO DE SAIDA DO THKFATUR - UM REGISTRO
000800*                  POR CLIENTE, COM OS DADOS DO CABECALHO DA
000900*                  FATURA E UMA TABELA DE LINHAS (UMA LINHA POR
001000*                  BLOCO DE RESERVA CONTIGUO, JA FUNDIDO).
001100*
001200*    VERSOES:      DATA        DESCRICAO                  TICKET
001300*                  ----------  -------------------------  ------
001400*                  03/06/1990  LAYOUT INICIAL              VEN204
001500*                  08/10/1994  FT-LINHA AMPLIADO 10 P/ 20  VEN455
001600*                               OCORRENCIAS (CLIENTES COM
001700*                               MUITAS RESERVAS NA SEMANA)
001800*                  14/08/1998  AJUSTE ANO 2000 - FT-JAHR   MIL029
001900*                               JA ERA N4, SEM IMPACTO
002000*                  14/07/2025  RETOMADO P/ CONTRATO THK,   THK001
002100*                               CAMPOS DE VALOR EM EURO
002200*                  06/08/2025  ACRESCENTADO FT-ARQUIVO-SAI THK009
002300*                               DA (NOME DO ARQUIVO FINAL)
002400******************************************************************
002500*    FT-BRUTO/FT-NETTO/FT-UST E FT-LINHA-VALOR JA VEM FORMATADOS
002600*    COMO TEXTO (SEPARADOR DE MILHAR E DECIMAL CONFORME O IDIOMA
002700*    DO CLIENTE) - O THKFATUR NAO GRAVA CAMPOS NUMERICOS EDITAVEIS
002800*    NESTE REGISTRO, SO O TEXTO JA PRONTO PARA O MODELO DA CARTA.
002900******************************************************************
003000 01  FT-REGISTRO-FATURA.
003100     05  FT-ANREDE             PIC X(10).
003200     05  FT-TITEL              PIC X(21).
003300     05  FT-VORNAME            PIC X(30).
003400     05  FT-NOME               PIC X(40).
003500     05  FT-ENDERECO           PIC X(60).
003600     05  FT-PLZ-STADT          PIC X(40).
003700*                               "12345 STADT" - CEP E CIDADE JA
003800*                               SEPARADOS DO ENDERECO PELO 2200-
003900*                               SEPARA-ENDERECO
004000     05  FT-DATUM              PIC X(10).
004100*                               DATA DA FATURA, "DD.MM.AAAA"
004200     05  FT-JAHR               PIC X(04).
004300     05  FT-QTD-LINHAS         PIC 9(02) COMP.
004400     05  FT-LINHA              OCCURS 20 TIMES
004500                               INDEXED BY FT-IDX-LINHA.
004600         10  FT-LINHA-DESC     PIC X(80).
004700*                               "MO-FR, HALLE 1 / PLATZ 2, 12:00-
004800*                               14:00"
004900         10  FT-LINHA-HORAS    PIC X(10).
005000*                               HORAS DO BLOCO, ZERO A DIREITA
005100*                               CORTADO ("1,5", NAO "1,50")
005200         10  FT-LINHA-VALOR    PIC X(20).
005300     05  FT-BRUTO              PIC X(20).
005400     05  FT-NETTO              PIC X(20).
005500     05  FT-UST                PIC X(20).
005600     05  FT-ARQUIVO-SAIDA      PIC X(60).
005700     05  FILLER                PIC X(40).
005800******************************************************************
