000100      IDENTIFICATION DIVISION.
000200     *----------------------------------------------------------------*
000300      PROGRAM-ID.    THKFATUR.
000400      AUTHOR.        A.NUNES.
000500      INSTALLATION.  HBSIS-SUPERO.
000600      DATE-WRITTEN.  02/09/1985.
000700      DATE-COMPILED.
000800      SECURITY.      USO INTERNO - HBSIS-SUPERO.
000900     *----------------------------------------------------------------*
001000     * SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
001100     * PROGRAMA:     THKFATUR
001200     *
001300     * OBJETIVO:     LER O REGISTRO DE TRABALHO (CABECALHO + DETALHES
001400     *               DE RESERVA) GRAVADO PELO THKSELCL, AGRUPAR AS
001500     *               RESERVAS EM BLOCOS CONTIGUOS DE 30 MINUTOS,
001600     *               CALCULAR HORAS/VALOR POR BLOCO, OS TOTAIS E O
001700     *               IMPOSTO DA FATURA, E GRAVAR O REGISTRO DE SAIDA
001800     *               PARA O MODELO DE CARTA AO CLIENTE.
001900     *
002000     * VERSOES:      DATA        DESCRICAO                  TICKET
002100     *               ----------  -------------------------  ------
002200     *               02/09/1985  PROGRAMA ORIGINAL - CALCULO VEN055
002300     *                            DE FATURA MENSAL POR CLIENTE
002400     *               19/01/1988  CAMPO DE ENDERECO PASSOU A   VEN095
002500     *                            SER QUEBRADO EM RUA/CEP/
002600     *                            CIDADE NO PROPRIO RELATORIO
002700     *               11/07/1992  REVISADA A REGRA DE BLOCO -   VEN301
002800     *                            SO FUNDE RESERVA SEGUINTE SE
002900     *                            FOR EXATAMENTE CONTIGUA
003000     *               14/08/1998  AJUSTE ANO 2000 - CAMPO DE    MIL031
003100     *                            ANO DA FATURA AMPLIADO DE
003200     *                            N2 PARA N4 (WT-DT-ANO)
003300     *               14/07/2025  RETOMADO P/ CONTRATO THK -    THK001
003400     *                            ENTRADA PASSOU A SER O
003500     *                            REGISTRO ARQCUST (C/D) DO
003600     *                            THKSELCL, SAIDA E O ARQFATU
003700     *               28/07/2025  IMPOSTO (UST) CALCULADO SOBRE THK007
003800     *                            O BRUTO NA ALIQUOTA DE 19%
003900     *               06/08/2025  ACRESCENTADA 5800-MONTA-NOME- THK009
004000     *                            ARQUIVO (SANEAMENTO DO NOME
004100     *                            DO ARQUIVO DE SAIDA)
004200     *               09/08/2025  BLOCO-FALLBACK P/ CLIENTE SEM THK011
004300     *                            NENHUMA RESERVA CASADA
004400     *               10/08/2025  CORRIGIDA A REGRA DO PRECO - O  THK012
004500     *                            VALOR DO BLOCO PASSOU A SER UM
004600     *                            PRECO UNITARIO UNICO (O DA PRI
004700     *                            MEIRA RESERVA COM PRECO PREEN-
004800     *                            CHIDO) MULTIPLICADO PELOS SLOTS
004900     *                            DO BLOCO; ANTES SOMAVA O PRECO
005000     *                            DE CADA RESERVA, ERRADO
005100     *               10/08/2025  BRUTO/NETTO/UST NAO COMPILAVAM THK013
005200     *                            (VIRGULA DECIMAL NA PICTURE SEM
005300     *                            DECIMAL-POINT IS COMMA) E O RE-
005400     *                            DEFINES NAO EDITA NADA (SO ALIAS
005500     *                            DE BYTES) - CAMPOS EDITADOS RE-
005600     *                            FEITOS SEM REDEFINES, MOVE DIRE
005700     *                            TO DO VALOR NUMERICO NELES, E O
005800     *                            BRUTO/LINHA-VALOR (ESTILO ALEMAO)
005900     *                            MONTADO NO PADRAO DA CASA E DE-
006000     *                            POIS INVERTIDO P/ PONTO/VIRGULA
006100     *                            POR INSPECT (A CASA NAO USA DEC
006200     *                            IMAL-POINT IS COMMA NESTE JOB)
006300     *               10/08/2025  RESERVA SEM HORA DIGITADA (CW-   THK014
006400     *                            HORA-VON EM BRANCO) DEIXOU DE
006500     *                            ABRIR BLOCO FANTASMA - A LINHA E
006600     *                            PULADA NO MONTE DE BLOCOS; SE TO
006700     *                            DAS AS RESERVAS DO CLIENTE CAI-
006800     *                            REM NESSE CASO, SAI UM UNICO BLO
006900     *                            CO COM OS DADOS DA 1A RESERVA
007000     *                            (3950), NO LUGAR DO BLOCO-FALL-
007100     *                            BACK EM BRANCO (QUE FICOU SO P/
007200     *                            CLIENTE REALMENTE SEM RESERVA)
007300     *               10/08/2025  LINHA DO BLOCO (OUT-LINE-DESC) NO  THK015
007400     *                            LAYOUT "PLANILHA PLATZ X VON H1
007500     *                            BIS H2 UHR" EXIGIDO PELO CONTRATO
007600     *                            (TIRADO O "HALLE"/"/" ANTIGO); AS
007700     *                            FRACOES DE HORA PASSARAM A SAIR
007800     *                            SEMPRE COM 2 CASAS (",50" E NAO
007900     *                            SO ",5") NUM CAMPO EDITADO, NAO
008000     *                            MAIS NUM LITERAL FIXO; E O SIMBO-
008100     *                            LO DA MOEDA EM TODAS AS 4 SAIDAS
008200     *                            (BRUTO/NETTO/UST/LINHA) PASSOU DE
008300     *                            " EUR" P/ O CARACTER "€" PEDIDO
008400     *                            PELO CLIENTE ALEMAO
008500     *               10/08/2025  FT-TITEL SEM ESPACO NA FRENTE  THK019
008600     *                            QUANDO TINHA TITULO (CAMPO E
008700     *                            1 BYTE MAIOR DE PROPOSITO); E
008800     *                            5820-TROCA-ESPACO SO TROCAVA
008900     *                            ESPACO POR "_" NO NOME DO AR-
009000     *                            QUIVO, DEIXANDO PASSAR PONTO/
009100     *                            APOSTROFO/ACENTO - AGORA SO
009200     *                            LETRA/DIGITO/"-"/"_" PASSAM, E
009300     *                            NOME EM BRANCO VIRA "Unbekannt"
009400     *
009500     *================================================================*
009600      ENVIRONMENT DIVISION.
009700     *----------------------------------------------------------------*
009800      CONFIGURATION SECTION.
009900      SPECIAL-NAMES.
010000          C01 IS TOPO-FORMULARIO
010100          CLASS CLASSE-DIGITO IS "0" THRU "9"
010200          CLASS CLASSE-LETRA  IS "A" THRU "Z", "a" THRU "z"
010300          UPSI-0 ON STATUS IS WS-UPSI-TESTE-ON
010400                 OFF STATUS IS WS-UPSI-TESTE-OFF.
010500
010600      INPUT-OUTPUT SECTION.
010700      FILE-CONTROL.
010800          SELECT ARQ-CLITB  ASSIGN TO "CLITRAB"
010900                 ORGANIZATION IS LINE SEQUENTIAL
011000                 FILE STATUS IS WT-ST-CLITB.
011100          SELECT ARQ-FATURA ASSIGN TO "FATURA"
011200                 ORGANIZATION IS LINE SEQUENTIAL
011300                 FILE STATUS IS WT-ST-FATURA.
011400     *
011500      DATA DIVISION.
011600      FILE SECTION.
011700      FD  ARQ-CLITB.
011800          COPY ARQCUST.
011900
012000      FD  ARQ-FATURA.
012100          COPY ARQFATU.
012200
012300     *================================================================*
012400      WORKING-STORAGE SECTION.
012500     *----------------------------------------------------------------*
012600      77  WS-EOF-CLITB                PIC X(01) VALUE "N".
012700      77  WS-QTD-BLOCOS               PIC 9(02) COMP VALUE ZERO.
012800      77  WS-I                        PIC 9(02) COMP VALUE ZERO.
012900      77  WS-J                        PIC 9(02) COMP VALUE ZERO.
013000      77  WS-K                        PIC 9(02) COMP VALUE ZERO.
013100      77  WS-M                        PIC 9(02) COMP VALUE ZERO.
013200      77  WS-PLZ-POS                  PIC 9(02) COMP VALUE ZERO.
013300      77  WS-STADT-POS                PIC 9(02) COMP VALUE ZERO.
013400      77  WS-CONTA-DIGITOS            PIC 9(02) COMP VALUE ZERO.
013500      77  WS-NOME-LEN                 PIC 9(02) COMP VALUE ZERO.
013600
013700     *----------------------------------------------------------------*
013800     * PRECO UNITARIO (POR SLOT DE 30 MIN) DESTA FATURA - O DA PRI-
013900     * MEIRA RESERVA COM PRECO PREENCHIDO, NA ORDEM DO ARQUIVO. TODOS
014000     * OS BLOCOS USAM ESTE MESMO PRECO (REGRA DO THKFATUR, VEN REVISA
014100     * DA NO CONTRATO THK - NAO SE SOMA O PRECO DE CADA RESERVA).
014200     *----------------------------------------------------------------*
014300      01  WS-PRECO-UNITARIO            PIC 9(05)V99 VALUE ZERO.
014400      01  WS-TEM-PRECO                 PIC X(01) VALUE "N".
014500
014600      01  WT-FILE-STATUS.
014700          03 WT-ST-CLITB               PIC X(002) VALUE SPACES.
014800          03 WT-ST-FATURA              PIC X(002) VALUE SPACES.
014900
015000     *----------------------------------------------------------------*
015100     * AREA DE ACUMULACAO DO BLOCO QUE ESTA SENDO FORMADO NO MOMENTO.
015200     * UM BLOCO E UMA SEQUENCIA DE RESERVAS CONTIGUAS NA MESMA QUADRA.
015300     *----------------------------------------------------------------*
015400      01  WC-BLOCO-ATUAL.
015500          05 WC-PLANILHA               PIC X(02) VALUE SPACES.
015600          05 WC-HALLE                  PIC X(10) VALUE SPACES.
015700          05 WC-PLATZ                  PIC X(10) VALUE SPACES.
015800          05 WC-VON                    PIC X(05) VALUE SPACES.
015900          05 WC-BIS                    PIC X(05) VALUE SPACES.
016000          05 WC-QTD-SLOTS              PIC 9(03) COMP VALUE ZERO.
016100
016200     *----------------------------------------------------------------*
016300     * CONTADOR DE DETALHES LIDOS (MESMO OS SEM HORA DIGITADA, QUE NAO
016400     * ABREM BLOCO) E COPIA DA 1A RESERVA DO CLIENTE - USADOS PARA
016500     * DISTINGUIR "CLIENTE SEM NENHUMA RESERVA" (3900-BLOCO-FALLBACK)
016600     * DE "CLIENTE SO COM RESERVA(S) SEM HORA" (3950-BLOCO-FALLBACK-
016700     * 1A-RESERVA, REGRA VEN350/THK014 - MONTA 1 BLOCO COM OS DADOS DA
016800     * 1A RESERVA DO ARQUIVO).
016900     *----------------------------------------------------------------*
017000      77  WS-QTD-DETALHES              PIC 9(03) COMP VALUE ZERO.
017100      77  WS-TEM-PRIMEIRO              PIC X(01) VALUE "N".
017200      01  WF-PRIMEIRO-DETALHE.
017300          05 WF-PLANILHA               PIC X(02) VALUE SPACES.
017400          05 WF-HALLE                  PIC X(10) VALUE SPACES.
017500          05 WF-PLATZ                  PIC X(10) VALUE SPACES.
017600          05 WF-VON                    PIC X(05) VALUE SPACES.
017700          05 WF-BIS                    PIC X(05) VALUE SPACES.
017800
017900     *----------------------------------------------------------------*
018000     * TABELA DE BLOCOS JA FECHADOS DESTA FATURA (MAX 20, MESMO LIMITE
018100     * DO ARQFATU-LINHA).
018200     *----------------------------------------------------------------*
018300      01  WB-TABELA-BLOCOS.
018400          05 WB-BLOCO OCCURS 20 TIMES INDEXED BY WB-IDX.
018500              10 WB-PLANILHA            PIC X(02).
018600              10 WB-HALLE               PIC X(10).
018700              10 WB-PLATZ               PIC X(10).
018800              10 WB-VON                 PIC X(05).
018900              10 WB-BIS                 PIC X(05).
019000              10 WB-HORAS               PIC 9(03)V99.
019100              10 WB-VALOR               PIC 9(07)V99.
019200
019300      01  WT-TOTAIS.
019400          05 WS-VALOR-BRUTO-NUM        PIC 9(07)V99 VALUE ZERO.
019500          05 WS-VALOR-NETTO-NUM        PIC 9(07)V99 VALUE ZERO.
019600          05 WS-VALOR-UST-NUM          PIC 9(07)V99 VALUE ZERO.
019700
019800      01  WS-VALOR-PLANO               PIC ZZZZZ9.99.
019900     *----------------------------------------------------------------*
020000     * BRUTO E A LINHA DE CADA BLOCO SAEM NO ESTILO ALEMAO (PONTO DE
020100     * MILHAR, VIRGULA DECIMAL). ISSO SO SAI DIRETO DE UM MOVE P/ CAMPO
020200     * EDITADO SE O PROGRAMA TIVER DECIMAL-POINT IS COMMA, E ESTE JOB
020300     * NAO TEM (A CASA NAO USA ESSA CLAUSULA AQUI). EDITA-SE PRIMEIRO NO
020400     * PADRAO DA CASA (WS-VALOR-GER-US, PONTO DECIMAL/VIRGULA DE MI-
020500     * LHAR) E DEPOIS SE INVERTEM OS DOIS SINAIS POR INSPECT EM
020600     * 5150-INVERTE-SEPARADOR, SEM PRECISAR DA CLAUSULA.
020700     *----------------------------------------------------------------*
020800      01  WS-VALOR-GER-US              PIC ZZZ,ZZZ,ZZ9.99.
020900      01  WS-VALOR-GER                 PIC X(14).
021000
021100      01  WS-HORAS-CALC.
021200          05 WS-HORAS-NUM              PIC 9(03)V99 VALUE ZERO.
021300      01  WS-HORAS-CALC-R REDEFINES WS-HORAS-CALC.
021400          05 WS-HORAS-X                PIC X(05).
021500      77  WS-HORAS-INT                 PIC 9(03) COMP VALUE ZERO.
021600      77  WS-HORAS-FRAC                PIC 9V99 VALUE ZERO.
021700      77  WS-HORAS-FRAC-INT            PIC 9(02) COMP VALUE ZERO.
021800      01  WS-HORAS-ED                  PIC ZZ9.
021900      01  WS-HORAS-FRAC-ED              PIC 99.
022000
022100      01  WS-ENDERECO-ORIG             PIC X(60) VALUE SPACES.
022200      01  WS-ENDERECO-TAB REDEFINES WS-ENDERECO-ORIG.
022300          05 WS-ENDERECO-CAR OCCURS 60 TIMES PIC X(01).
022400      01  WS-PLZ-5                     PIC X(05) VALUE SPACES.
022500      01  WS-STADT-TXT                 PIC X(55) VALUE SPACES.
022600
022700      01  WS-NOME-ARQ                  PIC X(40) VALUE SPACES.
022800      01  WS-NOME-ARQ-TAB REDEFINES WS-NOME-ARQ.
022900          05 WS-NOME-ARQ-CAR OCCURS 40 TIMES PIC X(01).
023000
023100      01  WT-DT-SISTEMA.
023200          05 WT-DT-ANO                 PIC 9(04) VALUE ZERO.
023300          05 WT-DT-MES                 PIC 9(02) VALUE ZERO.
023400          05 WT-DT-DIA                 PIC 9(02) VALUE ZERO.
023500      01  WT-DT-SISTEMA-N REDEFINES WT-DT-SISTEMA
023600                                        PIC 9(08).
023700
023800     *================================================================*
023900      PROCEDURE DIVISION.
024000     *----------------------------------------------------------------*
024100      0-PRINCIPAL.
024200
024300          PERFORM 1000-INICIA THRU 1000-INICIA-FIM
024400          PERFORM 2000-LE-CABECALHO THRU 2000-LE-CABECALHO-FIM
024500          PERFORM 1200-CARIMBO-DATA THRU 1200-CARIMBO-DATA-FIM
024600          PERFORM 2200-SEPARA-ENDERECO THRU 2200-SEPARA-ENDERECO-FIM
024700          PERFORM 2600-ACHA-PRECO-UNITARIO
024800                  THRU 2600-ACHA-PRECO-UNITARIO-FIM
024900          PERFORM 2700-REABRE-CLITB THRU 2700-REABRE-CLITB-FIM
025000          PERFORM 3000-MONTA-BLOCOS THRU 3000-MONTA-BLOCOS-FIM
025100          PERFORM 4000-CALCULA-TOTAIS THRU 4000-CALCULA-TOTAIS-FIM
025200          PERFORM 5000-MONTA-SAIDA THRU 5000-MONTA-SAIDA-FIM
025300          PERFORM 9900-TERMINA THRU 9900-TERMINA-FIM
025400          STOP RUN.
025500     *----------------------------------------------------------------*
025600
025700      1000-INICIA.
025800          OPEN INPUT  ARQ-CLITB.
025900          OPEN OUTPUT ARQ-FATURA.
026000
026100      1000-INICIA-FIM.
026200          EXIT.
026300
026400      2000-LE-CABECALHO.
026500          PERFORM 2900-LE-PROXIMO
026600          MOVE CW-ANREDE   TO FT-ANREDE
026700          MOVE SPACES      TO FT-TITEL
026800          IF CW-TITEL NOT = SPACES
026900              STRING " "     DELIMITED BY SIZE
027000                     CW-TITEL DELIMITED BY SPACE
027100                  INTO FT-TITEL
027200          END-IF
027300          MOVE CW-VORNAME  TO FT-VORNAME
027400          MOVE CW-NOME     TO FT-NOME
027500          MOVE CW-ENDERECO TO WS-ENDERECO-ORIG
027600          PERFORM 2900-LE-PROXIMO.
027700
027800      2000-LE-CABECALHO-FIM.
027900          EXIT.
028000
028100     *----------------------------------------------------------------*
028200     * CARIMBA A DATA E O ANO DA FATURA (FORMATO DD.MM.AAAA, AO GOSTO
028300     * DO CLIENTE ALEMAO).
028400     *----------------------------------------------------------------*
028500      1200-CARIMBO-DATA.
028600          ACCEPT WT-DT-SISTEMA-N FROM DATE YYYYMMDD
028700          MOVE WT-DT-ANO TO FT-JAHR
028800          STRING WT-DT-DIA DELIMITED BY SIZE
028900                 "." DELIMITED BY SIZE
029000                 WT-DT-MES DELIMITED BY SIZE
029100                 "." DELIMITED BY SIZE
029200                 WT-DT-ANO DELIMITED BY SIZE
029300              INTO FT-DATUM.
029400
029500      1200-CARIMBO-DATA-FIM.
029600          EXIT.
029700
029800     *----------------------------------------------------------------*
029900     * QUEBRA O ENDERECO EM RUA / CEP+CIDADE. O CEP E A PRIMEIRA
030000     * SEQUENCIA DE 5 DIGITOS SEGUIDOS QUE APARECER NO ENDERECO - NAO
030100     * HA FUNCAO DE EXPRESSAO REGULAR DISPONIVEL, POR ISSO A VARREDURA
030200     * E FEITA CARACTER A CARACTER.
030300     *----------------------------------------------------------------*
030400      2200-SEPARA-ENDERECO.
030500          MOVE ZERO TO WS-PLZ-POS
030600          PERFORM 2210-ACHA-PLZ VARYING WS-J FROM 1 BY 1
030700                  UNTIL WS-J > 56 OR WS-PLZ-POS NOT = ZERO
030800          IF WS-PLZ-POS NOT = ZERO
030900              MOVE WS-ENDERECO-ORIG(1:WS-PLZ-POS - 1) TO FT-ENDERECO
031000              MOVE WS-ENDERECO-ORIG(WS-PLZ-POS:5) TO WS-PLZ-5
031100              COMPUTE WS-STADT-POS = WS-PLZ-POS + 5
031200              MOVE WS-ENDERECO-ORIG(WS-STADT-POS:) TO WS-STADT-TXT
031300              STRING WS-PLZ-5  DELIMITED BY SIZE
031400                     " "       DELIMITED BY SIZE
031500                     WS-STADT-TXT DELIMITED BY SIZE
031600                  INTO FT-PLZ-STADT
031700          ELSE
031800              MOVE WS-ENDERECO-ORIG TO FT-ENDERECO
031900              MOVE SPACES TO FT-PLZ-STADT
032000          END-IF.
032100
032200      2200-SEPARA-ENDERECO-FIM.
032300          EXIT.
032400
032500      2210-ACHA-PLZ.
032600          MOVE ZERO TO WS-CONTA-DIGITOS
032700          PERFORM 2220-TESTA-5-DIGITOS VARYING WS-K FROM WS-J BY 1
032800                  UNTIL WS-K > WS-J + 4
032900          IF WS-CONTA-DIGITOS = 5
033000              MOVE WS-J TO WS-PLZ-POS
033100          END-IF.
033200
033300      2220-TESTA-5-DIGITOS.
033400          IF WS-ENDERECO-CAR(WS-K) >= "0" AND WS-ENDERECO-CAR(WS-K) <=
033500              "9"
033600              ADD 1 TO WS-CONTA-DIGITOS
033700          END-IF.
033800
033900     *----------------------------------------------------------------*
034000     * PRIMEIRA PASSADA NOS DETALHES - ACHA O PRECO UNITARIO (O DA
034100     * PRIMEIRA RESERVA, NA ORDEM DO ARQUIVO, QUE TROUXE PRECO PREEN-
034200     * CHIDO DO THKSELCL) ANTES DE MONTAR OS BLOCOS. SE NENHUMA RESERVA
034300     * TROUXE PRECO, A FATURA SAI TODA EM BRANCO NOS CAMPOS DE VALOR.
034400     *----------------------------------------------------------------*
034500      2600-ACHA-PRECO-UNITARIO.
034600          MOVE "N" TO WS-TEM-PRECO
034700          MOVE ZERO TO WS-PRECO-UNITARIO
034800          PERFORM 2650-TESTA-PRECO-DETALHE UNTIL WS-EOF-CLITB = "S".
034900
035000      2600-ACHA-PRECO-UNITARIO-FIM.
035100          EXIT.
035200
035300      2650-TESTA-PRECO-DETALHE.
035400          IF WS-TEM-PRECO = "N" AND CW-PRECO-OK
035500              MOVE CW-PRECO-VALOR TO WS-PRECO-UNITARIO
035600              MOVE "S" TO WS-TEM-PRECO
035700          END-IF
035800          PERFORM 2900-LE-PROXIMO.
035900
036000     *----------------------------------------------------------------*
036100     * REABRE O ARQUIVO DE TRABALHO PARA A SEGUNDA PASSADA (MONTAGEM
036200     * DE BLOCOS), JA COM O PRECO UNITARIO DESCOBERTO NA PASSADA
036300     * ANTERIOR. PULA O CABECALHO DE NOVO E PRE-LE O PRIMEIRO DETALHE.
036400     *----------------------------------------------------------------*
036500      2700-REABRE-CLITB.
036600          CLOSE ARQ-CLITB
036700          OPEN INPUT ARQ-CLITB
036800          MOVE "N" TO WS-EOF-CLITB
036900          PERFORM 2900-LE-PROXIMO
037000          PERFORM 2900-LE-PROXIMO.
037100
037200      2700-REABRE-CLITB-FIM.
037300          EXIT.
037400
037500     *----------------------------------------------------------------*
037600     * PASSO PRINCIPAL - LE CADA DETALHE (JA LIDO ADIANTE PELO
037700     * 2900-LE-PROXIMO) E FUNDE NO BLOCO ABERTO QUANDO FOR A RESERVA
037800     * SEGUINTE NA MESMA QUADRA (MESMA PLANILHA/HALLE/PLATZ E A HORA
037900     * DE INICIO BATE COM A HORA DE FIM DO BLOCO ABERTO).
038000     *----------------------------------------------------------------*
038100      3000-MONTA-BLOCOS.
038200          PERFORM 3100-ACUMULA-DETALHE UNTIL WS-EOF-CLITB = "S"
038300          PERFORM 3800-FECHA-BLOCO-ATUAL
038400          IF WS-QTD-BLOCOS = ZERO
038500              IF WS-QTD-DETALHES = ZERO
038600                  PERFORM 3900-BLOCO-FALLBACK
038700              ELSE
038800                  PERFORM 3950-BLOCO-FALLBACK-1A-RESERVA
038900              END-IF
039000          END-IF.
039100
039200      3000-MONTA-BLOCOS-FIM.
039300          EXIT.
039400
039500     *----------------------------------------------------------------*
039600     * RESERVA SEM HORA DIGITADA (CW-HORA-VON EM BRANCO - A PLANILHA
039700     * NAO TROUXE NEM VON/BIS NEM TEXTO DE HORA P/ ESSA LINHA) NAO
039800     * ABRE NEM ESTENDE BLOCO; SO CONTINUA O BLOCO ABERTO, SE HOUVER.
039900     *----------------------------------------------------------------*
040000      3100-ACUMULA-DETALHE.
040100          ADD 1 TO WS-QTD-DETALHES
040200          IF WS-TEM-PRIMEIRO = "N"
040300              PERFORM 3150-GUARDA-PRIMEIRO-DETALHE
040400          END-IF
040500          IF CW-HORA-VON NOT = SPACES
040600              IF WC-QTD-SLOTS = ZERO
040700                  PERFORM 3300-ABRE-BLOCO
040800              ELSE
040900                  IF CW-PLANILHA = WC-PLANILHA AND CW-HALLE = WC-HALLE
041000                     AND CW-PLATZ = WC-PLATZ AND CW-HORA-VON = WC-BIS
041100                      PERFORM 3500-FUNDE-BLOCO
041200                  ELSE
041300                      PERFORM 3700-CALCULA-BLOCO
041400                      PERFORM 3300-ABRE-BLOCO
041500                  END-IF
041600              END-IF
041700          END-IF
041800          PERFORM 2900-LE-PROXIMO.
041900
042000      3150-GUARDA-PRIMEIRO-DETALHE.
042100          MOVE "S"          TO WS-TEM-PRIMEIRO
042200          MOVE CW-PLANILHA   TO WF-PLANILHA
042300          MOVE CW-HALLE      TO WF-HALLE
042400          MOVE CW-PLATZ      TO WF-PLATZ
042500          MOVE CW-HORA-VON   TO WF-VON
042600          MOVE CW-HORA-BIS   TO WF-BIS.
042700
042800      3300-ABRE-BLOCO.
042900          MOVE CW-PLANILHA    TO WC-PLANILHA
043000          MOVE CW-HALLE       TO WC-HALLE
043100          MOVE CW-PLATZ       TO WC-PLATZ
043200          MOVE CW-HORA-VON    TO WC-VON
043300          MOVE CW-HORA-BIS    TO WC-BIS
043400          MOVE 1              TO WC-QTD-SLOTS.
043500
043600      3500-FUNDE-BLOCO.
043700          MOVE CW-HORA-BIS TO WC-BIS
043800          ADD 1 TO WC-QTD-SLOTS.
043900
044000      3700-CALCULA-BLOCO.
044100          ADD 1 TO WS-QTD-BLOCOS
044200          MOVE WC-PLANILHA TO WB-PLANILHA(WS-QTD-BLOCOS)
044300          MOVE WC-HALLE    TO WB-HALLE(WS-QTD-BLOCOS)
044400          MOVE WC-PLATZ    TO WB-PLATZ(WS-QTD-BLOCOS)
044500          MOVE WC-VON      TO WB-VON(WS-QTD-BLOCOS)
044600          MOVE WC-BIS      TO WB-BIS(WS-QTD-BLOCOS)
044700          COMPUTE WB-HORAS(WS-QTD-BLOCOS) ROUNDED =
044800                  WC-QTD-SLOTS * 0.5
044900          IF WS-TEM-PRECO = "S"
045000              COMPUTE WB-VALOR(WS-QTD-BLOCOS) =
045100                      WC-QTD-SLOTS * WS-PRECO-UNITARIO
045200          ELSE
045300              MOVE ZERO TO WB-VALOR(WS-QTD-BLOCOS)
045400          END-IF
045500          MOVE ZERO TO WC-QTD-SLOTS.
045600
045700      3800-FECHA-BLOCO-ATUAL.
045800          IF WC-QTD-SLOTS > ZERO
045900              PERFORM 3700-CALCULA-BLOCO
046000          END-IF.
046100
046200     *----------------------------------------------------------------*
046300     * NENHUMA RESERVA FOI CASADA PELO THKSELCL PARA ESTE CLIENTE -
046400     * GRAVA UMA UNICA LINHA EM BRANCO PARA A FATURA NAO SAIR VAZIA.
046500     *----------------------------------------------------------------*
046600      3900-BLOCO-FALLBACK.
046700          ADD 1 TO WS-QTD-BLOCOS
046800          MOVE SPACES TO WB-PLANILHA(WS-QTD-BLOCOS)
046900          MOVE SPACES TO WB-HALLE(WS-QTD-BLOCOS)
047000          MOVE SPACES TO WB-PLATZ(WS-QTD-BLOCOS)
047100          MOVE SPACES TO WB-VON(WS-QTD-BLOCOS)
047200          MOVE SPACES TO WB-BIS(WS-QTD-BLOCOS)
047300          MOVE ZERO TO WB-HORAS(WS-QTD-BLOCOS)
047400          MOVE ZERO TO WB-VALOR(WS-QTD-BLOCOS).
047500
047600     *----------------------------------------------------------------*
047700     * O CLIENTE TEM RESERVA(S), MAS NENHUMA COM HORA DIGITADA (TODAS
047800     * PULADAS EM 3100) - MONTA UM UNICO BLOCO COM OS DADOS DA 1A
047900     * RESERVA DO ARQUIVO (PLANILHA/HALLE/PLATZ), 1 SLOT, REGRA THK014.
048000     *----------------------------------------------------------------*
048100      3950-BLOCO-FALLBACK-1A-RESERVA.
048200          MOVE WF-PLANILHA TO WC-PLANILHA
048300          MOVE WF-HALLE    TO WC-HALLE
048400          MOVE WF-PLATZ    TO WC-PLATZ
048500          MOVE WF-VON      TO WC-VON
048600          MOVE WF-BIS      TO WC-BIS
048700          MOVE 1           TO WC-QTD-SLOTS
048800          PERFORM 3700-CALCULA-BLOCO.
048900
049000      2900-LE-PROXIMO.
049100          READ ARQ-CLITB NEXT RECORD
049200              AT END MOVE "S" TO WS-EOF-CLITB
049300          END-READ.
049400
049500      4000-CALCULA-TOTAIS.
049600          MOVE ZERO TO WS-VALOR-BRUTO-NUM
049700          PERFORM 4050-SOMA-BLOCO VARYING WS-I FROM 1 BY 1
049800                  UNTIL WS-I > WS-QTD-BLOCOS
049900          PERFORM 4100-CALCULA-IMPOSTO THRU 4100-CALCULA-IMPOSTO-FIM.
050000
050100      4000-CALCULA-TOTAIS-FIM.
050200          EXIT.
050300
050400      4050-SOMA-BLOCO.
050500          ADD WB-VALOR(WS-I) TO WS-VALOR-BRUTO-NUM.
050600
050700     *----------------------------------------------------------------*
050800     * IMPOSTO (UST ALEMAO) NA ALIQUOTA DE 19%, CALCULADO POR DENTRO
050900     * DO BRUTO: NETTO = BRUTO / 1.19, UST = BRUTO - NETTO.
051000     *----------------------------------------------------------------*
051100      4100-CALCULA-IMPOSTO.
051200          IF WS-TEM-PRECO = "S"
051300              COMPUTE WS-VALOR-NETTO-NUM ROUNDED =
051400                      WS-VALOR-BRUTO-NUM / 1.19
051500              COMPUTE WS-VALOR-UST-NUM ROUNDED =
051600                      WS-VALOR-BRUTO-NUM - WS-VALOR-NETTO-NUM
051700          ELSE
051800              MOVE ZERO TO WS-VALOR-NETTO-NUM
051900              MOVE ZERO TO WS-VALOR-UST-NUM
052000          END-IF.
052100
052200      4100-CALCULA-IMPOSTO-FIM.
052300          EXIT.
052400
052500      5000-MONTA-SAIDA.
052600          MOVE WS-QTD-BLOCOS TO FT-QTD-LINHAS
052700          PERFORM 5400-MONTA-LINHA VARYING WS-I FROM 1 BY 1
052800                  UNTIL WS-I > WS-QTD-BLOCOS
052900          PERFORM 5100-FORMATA-BRUTO THRU 5100-FORMATA-BRUTO-FIM
053000          PERFORM 5200-FORMATA-NETO-UST THRU 5200-FORMATA-NETO-UST-FIM
053100          PERFORM 5800-MONTA-NOME-ARQUIVO
053200                  THRU 5800-MONTA-NOME-ARQUIVO-FIM
053300          PERFORM 5900-GRAVA-FATURA THRU 5900-GRAVA-FATURA-FIM.
053400
053500      5000-MONTA-SAIDA-FIM.
053600          EXIT.
053700
053800      5400-MONTA-LINHA.
053900          STRING WB-PLANILHA(WS-I) DELIMITED BY SIZE
054000                 " Platz "         DELIMITED BY SIZE
054100                 WB-PLATZ(WS-I)    DELIMITED BY SPACE
054200                 " von "           DELIMITED BY SIZE
054300                 WB-VON(WS-I)      DELIMITED BY SIZE
054400                 " bis "           DELIMITED BY SIZE
054500                 WB-BIS(WS-I)      DELIMITED BY SIZE
054600                 " Uhr"            DELIMITED BY SIZE
054700              INTO FT-LINHA-DESC(WS-I)
054800          PERFORM 5300-FORMATA-HORAS THRU 5300-FORMATA-HORAS-FIM
054900          IF WS-TEM-PRECO = "S"
055000              MOVE WB-VALOR(WS-I) TO WS-VALOR-GER-US
055100              PERFORM 5150-INVERTE-SEPARADOR
055200                      THRU 5150-INVERTE-SEPARADOR-FIM
055300              STRING WS-VALOR-GER  DELIMITED BY SIZE
055400                     " €"          DELIMITED BY SIZE
055500                  INTO FT-LINHA-VALOR(WS-I)
055600          ELSE
055700              MOVE SPACES TO FT-LINHA-VALOR(WS-I)
055800          END-IF.
055900
056000      5400-MONTA-LINHA-FIM.
056100          EXIT.
056200
056300     *----------------------------------------------------------------*
056400     * HORAS DO BLOCO SEMPRE COM 2 CASAS DECIMAIS ("1,50" E NAO "1,5",
056500     * "2,00" E NAO SO "2") - O BLOCO E SEMPRE MULTIPLO DE 30 MINUTOS
056600     * HOJE, MAS O CAMPO/FORMATO NAO FICAM PRESOS A ISSO.
056700     *----------------------------------------------------------------*
056800      5300-FORMATA-HORAS.
056900          MOVE WB-HORAS(WS-I) TO WS-HORAS-NUM
057000          MOVE WS-HORAS-NUM TO WS-HORAS-INT
057100          COMPUTE WS-HORAS-FRAC ROUNDED = WS-HORAS-NUM - WS-HORAS-INT
057200          MOVE WS-HORAS-INT TO WS-HORAS-ED
057300          IF WS-HORAS-FRAC = ZERO
057400              STRING WS-HORAS-ED DELIMITED BY SIZE
057500                  INTO FT-LINHA-HORAS(WS-I)
057600          ELSE
057700              COMPUTE WS-HORAS-FRAC-INT = WS-HORAS-FRAC * 100
057800              MOVE WS-HORAS-FRAC-INT TO WS-HORAS-FRAC-ED
057900              STRING WS-HORAS-ED      DELIMITED BY SIZE
058000                     ","              DELIMITED BY SIZE
058100                     WS-HORAS-FRAC-ED DELIMITED BY SIZE
058200                  INTO FT-LINHA-HORAS(WS-I)
058300          END-IF.
058400
058500      5300-FORMATA-HORAS-FIM.
058600          EXIT.
058700
058800     *----------------------------------------------------------------*
058900     * BRUTO E MOSTRADO COM SEPARADOR DE MILHAR (ESTILO ALEMAO);
059000     * NETTO/UST SO COM O PONTO DECIMAL, SEM SEPARADOR DE MILHAR.
059100     *----------------------------------------------------------------*
059200      5100-FORMATA-BRUTO.
059300          IF WS-TEM-PRECO = "S"
059400              MOVE WS-VALOR-BRUTO-NUM TO WS-VALOR-GER-US
059500              PERFORM 5150-INVERTE-SEPARADOR
059600                      THRU 5150-INVERTE-SEPARADOR-FIM
059700              STRING WS-VALOR-GER DELIMITED BY SIZE
059800                     " €"          DELIMITED BY SIZE
059900                  INTO FT-BRUTO
060000          ELSE
060100              MOVE SPACES TO FT-BRUTO
060200          END-IF.
060300
060400      5100-FORMATA-BRUTO-FIM.
060500          EXIT.
060600
060700     *----------------------------------------------------------------*
060800     * WS-VALOR-GER-US SAI DO MOVE EDITADO NO PADRAO DA CASA (PONTO
060900     * DECIMAL, VIRGULA DE MILHAR); AQUI SE TROCAM OS DOIS SINAIS P/
061000     * FICAR NO PADRAO ALEMAO ("1.234,56") EXIGIDO PELO CONTRATO THK,
061100     * SEM PRECISAR DE DECIMAL-POINT IS COMMA NO PROGRAMA.
061200     *----------------------------------------------------------------*
061300      5150-INVERTE-SEPARADOR.
061400          MOVE WS-VALOR-GER-US TO WS-VALOR-GER
061500          INSPECT WS-VALOR-GER REPLACING ALL "." BY "#"
061600          INSPECT WS-VALOR-GER REPLACING ALL "," BY "."
061700          INSPECT WS-VALOR-GER REPLACING ALL "#" BY ",".
061800
061900      5150-INVERTE-SEPARADOR-FIM.
062000          EXIT.
062100
062200      5200-FORMATA-NETO-UST.
062300          IF WS-TEM-PRECO = "S"
062400              MOVE WS-VALOR-NETTO-NUM TO WS-VALOR-PLANO
062500              STRING WS-VALOR-PLANO DELIMITED BY SIZE
062600                     " €"            DELIMITED BY SIZE
062700                  INTO FT-NETTO
062800              MOVE WS-VALOR-UST-NUM TO WS-VALOR-PLANO
062900              STRING WS-VALOR-PLANO DELIMITED BY SIZE
063000                     " €"            DELIMITED BY SIZE
063100                  INTO FT-UST
063200          ELSE
063300              MOVE SPACES TO FT-NETTO
063400              MOVE SPACES TO FT-UST
063500          END-IF.
063600
063700      5200-FORMATA-NETO-UST-FIM.
063800          EXIT.
063900
064000     *----------------------------------------------------------------*
064100     * NOME DO ARQUIVO DE SAIDA - SO LETRA/DIGITO/"-"/"_" PASSAM DIRETO,
064200     * QUALQUER OUTRO CARACTER (ESPACO, PONTO, APOSTROFO, ACENTO...) E
064300     * TROCADO POR "_"; SE O NOME FICAR EM BRANCO (OU NAO TINHA NADA A
064400     * MOSTRAR), USA O LITERAL "Unbekannt" NO LUGAR.
064500     *----------------------------------------------------------------*
064600      5800-MONTA-NOME-ARQUIVO.
064700          IF FT-NOME = SPACES
064800              MOVE "Unbekannt" TO WS-NOME-ARQ
064900              MOVE 9 TO WS-NOME-LEN
065000          ELSE
065100              MOVE FT-NOME TO WS-NOME-ARQ
065200              MOVE 40 TO WS-NOME-LEN
065300              PERFORM 5810-ACHA-TAMANHO
065400                      UNTIL WS-NOME-ARQ-CAR(WS-NOME-LEN) NOT = SPACE
065500                      OR WS-NOME-LEN = 1
065600              PERFORM 5820-TROCA-ESPACO VARYING WS-M FROM 1 BY 1
065700                      UNTIL WS-M > WS-NOME-LEN
065800          END-IF
065900          STRING "FATURA_"                DELIMITED BY SIZE
066000                 WS-NOME-ARQ(1:WS-NOME-LEN) DELIMITED BY SIZE
066100                 "_"                       DELIMITED BY SIZE
066200                 FT-JAHR                   DELIMITED BY SIZE
066300                 ".TXT"                    DELIMITED BY SIZE
066400              INTO FT-ARQUIVO-SAIDA.
066500
066600      5800-MONTA-NOME-ARQUIVO-FIM.
066700          EXIT.
066800
066900      5810-ACHA-TAMANHO.
067000          SUBTRACT 1 FROM WS-NOME-LEN.
067100
067200      5820-TROCA-ESPACO.
067300          IF WS-NOME-ARQ-CAR(WS-M) IS CLASSE-LETRA
067400             OR WS-NOME-ARQ-CAR(WS-M) IS CLASSE-DIGITO
067500             OR WS-NOME-ARQ-CAR(WS-M) = "-"
067600             OR WS-NOME-ARQ-CAR(WS-M) = "_"
067700              CONTINUE
067800          ELSE
067900              MOVE "_" TO WS-NOME-ARQ-CAR(WS-M)
068000          END-IF.
068100
068200      5900-GRAVA-FATURA.
068300          WRITE FT-REGISTRO-FATURA.
068400
068500      5900-GRAVA-FATURA-FIM.
068600          EXIT.
068700
068800      9900-TERMINA.
068900          CLOSE ARQ-CLITB ARQ-FATURA
069000          DISPLAY "THKFATUR - BLOCOS NA FATURA...........: "
069100                  WS-QTD-BLOCOS
069200          DISPLAY "THKFATUR - VALOR BRUTO DA FATURA.......: "
069300                  WS-VALOR-BRUTO-NUM.
069400
069500      9900-TERMINA-FIM.
069600          EXIT.
