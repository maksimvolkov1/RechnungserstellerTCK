000100******************************************************************
000200*    COPY:        ARQCUST
000300*    AUTOR:        A.NUNES.
000400*    DATA:         11/05/1990.
000500*----------------------------------------------------------------*
000600*    SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
000700*    OBJETIVO:     ARQUIVO INTERMEDIARIO ENTRE O THKSELCL
000800*                  (SELECAO/EXTRACAO DO CLIENTE) E O THKFATUR
000900*                  (MOTOR DE FATURAMENTO). UM REGISTRO DE
001000*                  CABECALHO (DADOS CADASTRAIS DO CLIENTE) SEGUI-
001100*                  DO DE N REGISTROS DE DETALHE (UMA RESERVA
001200*                  CADA, NA ORDEM PLANILHA/LINHA).
001300*
001400*    VERSOES:      DATA        DESCRICAO                  TICKET
001500*                  ----------  -------------------------  ------
001600*                  11/05/1990  LAYOUT INICIAL (ARQ. DE TR  VEN201
001700*                               ABALHO INTERMEDIARIO)
001800*                  19/03/1996  CW-ENDERECO AMPLIADO 40 P/  VEN390
001900*                               60 (ENDERECOS LONGOS)
002000*                  14/08/1998  AJUSTE ANO 2000 - SEM IMPA  MIL029
002100*                               CTO (REGISTRO NAO TEM DATA)
002200*                  14/07/2025  RETOMADO P/ CONTRATO THK,   THK001
002300*                               CAMPOS REDEFINIDOS EM ALE
002400*                               MAO P/ DADOS DA RESERVA
002500*                  30/07/2025  ACRESCENTADO FLAG DE PRECO THK005
002600*                               AUSENTE (CW-PRECO-FLAG)
002700******************************************************************
002800 01  CW-REGISTRO-TRABALHO.
002900     05  CW-TIPO-REG           PIC X(01).
003000         88  CW-REG-CABECALHO      VALUE "C".
003100         88  CW-REG-DETALHE        VALUE "D".
003200     05  CW-DADOS-CABECALHO.
003300         10  CW-ANREDE         PIC X(10).
003400         10  CW-TITEL          PIC X(20).
003500         10  CW-VORNAME        PIC X(30).
003600         10  CW-NOME           PIC X(40).
003700         10  CW-EMAIL          PIC X(60).
003800         10  CW-ENDERECO       PIC X(60).
003900     05  CW-DADOS-DETALHE REDEFINES CW-DADOS-CABECALHO.
004000         10  CW-PLANILHA       PIC X(02).
004100         10  CW-LINHA          PIC 9(06).
004200         10  CW-HALLE          PIC X(10).
004300         10  CW-PLATZ          PIC X(10).
004400         10  CW-HORA-VON       PIC X(05).
004500         10  CW-HORA-BIS       PIC X(05).
004600         10  CW-HORA-TEXTO     PIC X(20).
004700         10  CW-PRECO-FLAG     PIC X(01).
004800             88  CW-PRECO-NULO     VALUE "N".
004900             88  CW-PRECO-OK       VALUE "S".
005000         10  CW-PRECO-VALOR    PIC 9(05)V99.
005100         10  FILLER            PIC X(154).
005200******************************************************************
