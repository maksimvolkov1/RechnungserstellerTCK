000100******************************************************************
000200*    COPY:        ARQRESER
000300*    AUTOR:        A.NUNES.
000400*    DATA:         09/04/1987.
000500*----------------------------------------------------------------*
000600*    SISTEMA:      THK - LOCACAO DE QUADRAS (FATURAMENTO)
000700*    OBJETIVO:     LAYOUT DE UMA LINHA DA PLANILHA SEMANAL DE
000800*                  RESERVAS DO CLIENTE (UMA PLANILHA POR DIA DA
000900*                  SEMANA - MO/DI/MI/DO/FR/SA/SO), CONVERTIDA
001000*                  PARA ARQUIVO SEQUENCIAL PELO CLIENTE ANTES DO
001100*                  PROCESSAMENTO. OS NOMES DE CAMPO SAO OS MESMOS
001200*                  DIGITADOS PELO CLIENTE NA PLANILHA ORIGINAL -
001300*                  NAO TRADUZIR PARA PORTUGUES. O PREFIXO
001400*                  =PREFIXO= E SUBSTITUIDO POR CADA PROGRAMA
001500*                  LEITOR NA CLAUSULA COPY REPLACING, UM PREFIXO
001600*                  POR DIA DA SEMANA (MO/DI/MI/DO/FR/SA/SO).
001700*
001800*    VERSOES:      DATA        DESCRICAO                  TICKET
001900*                  ----------  -------------------------  ------
002000*                  09/04/1987  LAYOUT INICIAL (FITA MAG)  VEN087
002100*                  17/11/1989  =PREFIXO=-EMAIL ACRESCEN-  VEN211
002200*                               TADO P/ANEXO DE TELEX
002300*                  25/02/1993  =PREFIXO=-PLATZ AMPLIADO   VEN344
002400*                               2 P/ 10 (QUADRA GANHOU
002500*                               NOME PROPRIO, NAO SO NUM)
002600*                  14/08/1998  AJUSTE ANO 2000 - SEM IMPA  MIL029
002700*                               CTO (CAMPO DE DATA NESTE
002800*                               REGISTRO E SO =PREFIXO=-
002900*                               LINHA, NUMERICO N8)
003000*                  14/07/2025  RETOMADO P/ CONTRATO THK - THK001
003100*                               CLIENTE ALEMAO, LAYOUT HE
003200*                               RDADO DA EPOCA DA FITA MAG,
003300*                               PREFIXO GENERICO P/ REUSO
003400*                               NAS 7 ABAS POR COPY REPLAC
003500*                               ING
003600*                  22/07/2025  AMPLIADO ZEIT-RAW P/ FAIXA THK004
003700*                               "HH:MM - HH:MM" (TRACO,
003800*                               EN-DASH, EM-DASH)
003900******************************************************************
004000*    HORA E PRECO CHEGAM COMO TEXTO PURO, DA MESMA FORMA QUE O
004100*    CLIENTE DIGITOU NA PLANILHA (PODE TRAZER "12:00 - 14:00",
004200*    "12:00:00", "2025-07-14T12:00", "15,00 EUR" ETC). A LIMPEZA
004300*    E FEITA EM WORKING-STORAGE NO PROGRAMA QUE LE ESTE ARQUIVO.
004400******************************************************************
004500 01  =PREFIXO=-REGISTRO-RESERVA.
004600     05  =PREFIXO=-PLANILHA       PIC X(02).
004700*                               MO/DI/MI/DO/FR/SA/SO
004800     05  =PREFIXO=-LINHA          PIC 9(06).
004900*                               NUMERO DA LINHA NA PLANILHA DE
005000*                               ORIGEM (SO PARA RASTREIO/TRACE)
005100     05  =PREFIXO=-ANREDE         PIC X(10).
005200*                               SAUDACAO - "Herr", "Herrn", ETC
005300     05  =PREFIXO=-TITEL          PIC X(20).
005400*                               TITULO - "Dr.", ETC
005500     05  =PREFIXO=-VORNAME        PIC X(30).
005600*                               PRIMEIRO NOME DO CLIENTE
005700     05  =PREFIXO=-NOME           PIC X(40).
005800*                               SOBRENOME - CHAVE DE AGRUPAMENTO
005900     05  =PREFIXO=-ENDERECO       PIC X(60).
006000*                               ENDERECO (RUA), JA JUNTADO SE A
006100*                               PLANILHA TINHA 2 COLUNAS
006200     05  =PREFIXO=-EMAIL          PIC X(60).
006300     05  =PREFIXO=-HALLE          PIC X(10).
006400*                               "Halle 1" OU "1"
006500     05  =PREFIXO=-PLATZ          PIC X(10).
006600*                               "Platz 2" OU "2"
006700     05  =PREFIXO=-HORA-VON       PIC X(05).
006800*                               COLUNA EXPLICITA "VON" SE EXISTIR
006900*                               NA PLANILHA (HH:MM)
007000     05  =PREFIXO=-HORA-BIS       PIC X(05).
007100*                               COLUNA EXPLICITA "BIS" SE EXISTIR
007200     05  =PREFIXO=-HORA-TEXTO     PIC X(20).
007300*                               COLUNA UNICA DE HORA, COMO DIGI-
007400*                               TADA ("12:00 - 14:00", "12:00",
007500*                               "12:00:00",
007600*                               "2025-07-14T12:00:00")
007700     05  =PREFIXO=-PRECO-TEXTO    PIC X(12).
007800*                               PRECO BRUTO DO SLOT, TEXTO LIVRE
007900*                               ("15,00 EUR", "15.00", "15,00 €")
008000     05  FILLER                   PIC X(60).
008100******************************************************************
